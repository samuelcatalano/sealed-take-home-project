000100*    FDLOT.CBL                                                    
000200*    FILE AND RECORD DESCRIPTION FOR THE PARKING-LOT HEADER       
000300*    FILE.  ONE RECORD, READ ONCE AT THE TOP OF THE RUN AND       
000400*    NEVER REWRITTEN BY THIS SYSTEM.                              
000500*                                                                 
000600*    08/14/95  RJL  0400  ORIGINAL LAYOUT.                        
000700*                                                                 
000800     FD  LOT-FILE                                                 
000900         LABEL RECORDS ARE STANDARD.                              
001000     01  PARKING-LOT-RECORD.                                      
001100         05  LOT-ID                      PIC 9(09).               
001200         05  LOT-NAME                    PIC X(30).               
001300         05  LOT-CAPACITY                PIC 9(09).               
001400         05  LOT-MOTORCYCLE-SPOTS        PIC 9(09).               
001500         05  LOT-CAR-SPOTS               PIC 9(09).               
001600         05  LOT-VAN-SPOTS               PIC 9(09).               
001700         05  FILLER                      PIC X(10).               
001800*                                                                 
001900*    ALTERNATE VIEW - THE THREE PER-TYPE SPOT COUNTS TREATED AS   
002000*    A SMALL TABLE SO THE REPORT CAN STEP THROUGH THEM.           
002100*    SUBSCRIPT 1 = MOTORCYCLE, 2 = CAR, 3 = VAN.                  
002200*                                                                 
002300     01  LOT-RECORD-ALT REDEFINES PARKING-LOT-RECORD.             
002400         05  LOT-ALT-ID                  PIC 9(09).               
002500         05  LOT-ALT-NAME                PIC X(30).               
002600         05  LOT-SPOT-COUNTS OCCURS 3 TIMES                       
002700                                         PIC 9(09).               
002800         05  FILLER                      PIC X(10).               
