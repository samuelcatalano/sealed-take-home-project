000100*    READ-VEHICLE-NEXT-RECORD.CBL                                 
000200*    SEQUENTIAL READ-NEXT FOR VEHICLE-FILE, USED WHILE LOADING    
000300*    VEHICLE-TABLE AT THE START OF THE RUN AND AGAIN BY THE       
000400*    OCCUPANCY REPORT.                                            
000500*                                                                 
000600*    08/14/95  RJL  0400  ORIGINAL (COPIED FROM THE OLD VOUCHER   
000700*                         READ-NEXT COPYBOOK).                    
000800*                                                                 
000900 READ-VEHICLE-NEXT-RECORD.                                        
001000     READ VEHICLE-FILE RECORD                                     
001100         AT END MOVE "Y" TO W-END-OF-FILE.                        
001200 READ-VEHICLE-NEXT-RECORD-EXIT.                                   
001300     EXIT.                                                        
