000100 IDENTIFICATION DIVISION.                                         
000200*                                                                 
000300*    PROGRAM.......:  OCCUPANCY-REPORT                            
000400*    PURPOSE.......:  END-OF-BATCH SUMMARY OF THE PARKING LOT'S   
000500*                      SPOT COUNTS, RUN AS THE LAST STEP OF       
000600*                      PARK-LOT-BATCH.  PRINTS TOTAL SPOTS,       
000700*                      AVAILABLE SPOTS, OCCUPIED SPOTS, SPOTS     
000800*                      CURRENTLY HOLDING A VAN, AND WHETHER THE   
000900*                      LOT IS FULL.                               
001000*                                                                 
001100*    THIS PROGRAM DOES NOT UPDATE ANYTHING - IT OPENS SPOT-FILE   
001200*    AND VEHICLE-FILE INPUT ONLY, AFTER PARK-LOT-BATCH HAS        
001300*    ALREADY REWRITTEN THEM FOR THE RUN, AND JUST COUNTS WHAT IT  
001400*    FINDS.  IF THE NUMBERS ON THIS REPORT LOOK WRONG, THE BUG    
001500*    IS ALMOST CERTAINLY UP IN PARK-LOT-BATCH, NOT HERE.          
001600*                                                                 
001700 PROGRAM-ID.    OCCUPANCY-REPORT.                                 
001800 AUTHOR.        R J LANGSTON.                                     
001900 INSTALLATION.  DATA PROCESSING DEPT.                             
002000 DATE-WRITTEN.  11/09/95.                                         
002100 DATE-COMPILED.                                                   
002200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
002300*                                                                 
002400*    CHANGE LOG                                                   
002500*    ----------                                                   
002600*    11/09/95  RJL  0431  ORIGINAL - REPLACES THE OLD "CLEARING   
002700*                         EXISTING SELECTIONS" VOUCHER SCREEN     
002800*                         WITH AN UNATTENDED END-OF-BATCH REPORT. 
002900*    02/18/96  RJL  0451  ADDED THE VAN-OCCUPIED COUNT - A SPOT   
003000*                         COUNTS AS VAN-OCCUPIED BY THE VEHICLE   
003100*                         PARKED THERE, NOT BY THE SPOT'S OWN     
003200*                         SPOT-TYPE - REUSES THE SPOT-TABLE COUNT 
003300*                         PARAGRAPHS THE BATCH ENGINE ALSO USES.  
003400*    03/02/99  RJL  0517  Y2K REVIEW - NO DATE FIELDS ON THIS     
003500*                         REPORT, NO CHANGE REQUIRED.             
003600*    09/06/01  DMH  0559  WIDENED THE FOUR DISPLAY EDIT FIELDS    
003700*                         FROM ZZZZ9 TO ZZZZZ9 - AUDIT LOT ANNEX  
003800*                         PUSHED TOTAL SPOTS PAST 99999 AND THE   
003900*                         REPORT TRUNCATED THE HIGH-ORDER DIGIT.  
004000*                                                                 
004100 ENVIRONMENT DIVISION.                                            
004200 CONFIGURATION SECTION.                                           
004300 SPECIAL-NAMES.                                                   
004400     C01 IS TOP-OF-FORM.                                          
004500 INPUT-OUTPUT SECTION.                                            
004600   FILE-CONTROL.                                                  
004700                                                                  
004800      COPY "SLSPOT.CBL".                                          
004900      COPY "SLVEH.CBL".                                           
005000      COPY "SLLOT.CBL".                                           
005100                                                                  
005200 DATA DIVISION.                                                   
005300   FILE SECTION.                                                  
005400                                                                  
005500      COPY "FDSPOT.CBL".                                          
005600      COPY "FDVEH.CBL".                                           
005700      COPY "FDLOT.CBL".                                           
005800                                                                  
005900   WORKING-STORAGE SECTION.                                       
006000                                                                  
006100     COPY "wscase01.cbl".                                         
006200     COPY "wstab01.cbl".                                          
006300                                                                  
006400*    REPORT-LINE EDIT FIELDS AND THE LOT-FULL FLAG.  DMH 0559 -   
006500*    THESE FOUR ARE ONE DIGIT WIDER THAN THE ORIGINAL RJL 0431    
006600*    LAYOUT (SEE CHANGE LOG ABOVE).                               
006700     77  DUMMY                       PIC X.                       
006800     77  F-TOTAL-SPOTS               PIC ZZZZZ9.                  
006900     77  F-AVAILABLE-SPOTS           PIC ZZZZZ9.                  
007000     77  F-OCCUPIED-SPOTS            PIC ZZZZZ9.                  
007100     77  F-VAN-OCCUPIED-SPOTS        PIC ZZZZZ9.                  
007200     77  W-LOT-IS-FULL               PIC X(01).                   
007300         88  LOT-IS-FULL                VALUE "Y".                
007400*_______________________________________________________________  
007500                                                                  
007600 PROCEDURE DIVISION.                                              
007700                                                                  
007800*---------------------------------------------------------------- 
007900*    0000-MAIN-CONTROL - THIS PROGRAM BUILDS ITS OWN COPY OF THE  
008000*    VEHICLE AND SPOT TABLES FROM DISK RATHER THAN SHARING        
008100*    PARK-LOT-BATCH'S IN-MEMORY ONES, BECAUSE IT RUNS AS A        
008200*    SEPARATE CALLED PROGRAM WITH ITS OWN WORKING-STORAGE.  LOAD  
008300*    ORDER MATTERS - VEHICLES HAVE TO BE IN THE TABLE BEFORE      
008400*    1100-COUNT-VAN-OCCUPIED CAN LOOK ANY OF THEM UP BY ID.       
008500*---------------------------------------------------------------- 
008600 0000-MAIN-CONTROL.                                               
008700     PERFORM 1050-LOAD-VEHICLE-TABLE.                             
008800     PERFORM 1000-LOAD-SPOT-TABLE.                                
008900*    COUNT-AVAILABLE-SPOTS AND COUNT-OCCUPIED-SPOTS ARE NOT       
009000*    OURS - THEY LIVE IN PL-LOOK-FOR-SPOT-RECORD.CBL AND ARE      
009100*    SHARED WITH THE BATCH ENGINE SO THE TWO PROGRAMS CAN NEVER   
009200*    DISAGREE ON WHAT "AVAILABLE" MEANS. RJL 0451.                
009300     PERFORM COUNT-AVAILABLE-SPOTS.                               
009400     PERFORM COUNT-OCCUPIED-SPOTS.                                
009500     PERFORM 1100-COUNT-VAN-OCCUPIED.                             
009600     PERFORM 1200-DECIDE-LOT-FULL.                                
009700     PERFORM 1900-PRINT-REPORT.                                   
009800     EXIT PROGRAM.                                                
009900     STOP RUN.                                                    
010000*_______________________________________________________________  
010100                                                                  
010200*---------------------------------------------------------------- 
010300*    1050/1060 - VEHICLE TABLE LOAD.  W-END-OF-FILE AND THE       
010400*    T-VEHICLE- TABLE COME FROM WSTAB01.CBL, THE SAME COPYBOOK    
010500*    PARK-LOT-BATCH USES, SO THE SUBSCRIPT LIMITS MATCH.          
010600*---------------------------------------------------------------- 
010700 1050-LOAD-VEHICLE-TABLE.                                         
010800     MOVE ZERO TO WS-VEHICLE-COUNT.                               
010900     MOVE "N" TO W-END-OF-FILE.                                   
011000     OPEN INPUT VEHICLE-FILE.                                     
011100     PERFORM READ-VEHICLE-NEXT-RECORD.                            
011200     PERFORM 1060-ADD-VEHICLE-TO-TAB UNTIL END-OF-FILE.           
011300     CLOSE VEHICLE-FILE.                                          
011400 1050-EXIT.                                                       
011500     EXIT.                                                        
011600*_______________________________________________________________  
011700                                                                  
011800 1060-ADD-VEHICLE-TO-TAB.                                         
011900*    ONLY ID AND TYPE ARE LOADED HERE - THIS REPORT NEVER NEEDS   
012000*    SPOT-ID OR LICENSE, SO THOSE TWO FIELDS T-VEHICLE- CARRIES   
012100*    FOR THE BATCH ENGINE ARE LEFT AT WHATEVER WORKING-STORAGE    
012200*    DEFAULTS TO. DO NOT COPY THIS PARAGRAPH BACK INTO            
012300*    PARK-LOT-BATCH - IT NEEDS THE FULL ROW.                      
012400     ADD 1 TO WS-VEHICLE-COUNT.                                   
012500     MOVE VEHICLE-ID                                              
012600         TO T-VEHICLE-ID (WS-VEHICLE-COUNT).                      
012700     MOVE VEHICLE-TYPE                                            
012800         TO T-VEHICLE-TYPE (WS-VEHICLE-COUNT).                    
012900     MOVE "N" TO T-VEHICLE-DELETED (WS-VEHICLE-COUNT).            
013000     PERFORM READ-VEHICLE-NEXT-RECORD.                            
013100 1060-EXIT.                                                       
013200     EXIT.                                                        
013300*_______________________________________________________________  
013400                                                                  
013500*---------------------------------------------------------------- 
013600*    1000/1010 - SPOT TABLE LOAD, IDENTICAL SHAPE TO THE ONE IN   
013700*    PARK-LOT-BATCH.  KEPT AS ITS OWN COPY RATHER THAN A SHARED   
013800*    SUBPROGRAM SINCE BOTH PROGRAMS NEED IT IN WORKING-STORAGE,   
013900*    NOT LINKAGE.                                                 
014000*---------------------------------------------------------------- 
014100 1000-LOAD-SPOT-TABLE.                                            
014200     MOVE ZERO TO WS-SPOT-COUNT.                                  
014300     MOVE "N" TO W-END-OF-FILE.                                   
014400     OPEN INPUT SPOT-FILE.                                        
014500     PERFORM READ-SPOT-NEXT-RECORD.                               
014600     PERFORM 1010-ADD-SPOT-TO-TABLE UNTIL END-OF-FILE.            
014700     CLOSE SPOT-FILE.                                             
014800 1000-EXIT.                                                       
014900     EXIT.                                                        
015000*_______________________________________________________________  
015100                                                                  
015200 1010-ADD-SPOT-TO-TABLE.                                          
015300*    FULL ROW THIS TIME, UNLIKE 1060 ABOVE - COUNT-OCCUPIED-      
015400*    SPOTS AND COUNT-AVAILABLE-SPOTS BOTH NEED EVERY FIELD.       
015500     ADD 1 TO WS-SPOT-COUNT.                                      
015600     MOVE SPOT-ID         TO T-SPOT-ID (WS-SPOT-COUNT).           
015700     MOVE SPOT-TYPE        TO T-SPOT-TYPE (WS-SPOT-COUNT).        
015800     MOVE SPOT-OCCUPIED    TO T-SPOT-OCCUPIED (WS-SPOT-COUNT).    
015900     MOVE SPOT-VEHICLE-ID  TO T-SPOT-VEHICLE-ID (WS-SPOT-COUNT).  
016000     MOVE SPOT-LOT-ID      TO T-SPOT-LOT-ID (WS-SPOT-COUNT).      
016100     PERFORM READ-SPOT-NEXT-RECORD.                               
016200 1010-EXIT.                                                       
016300     EXIT.                                                        
016400*_______________________________________________________________  
016500                                                                  
016600*---------------------------------------------------------------- 
016700*    1100/1110 - RJL 0451.  A SPOT'S OWN SPOT-TYPE IS NOT WHAT    
016800*    MAKES IT VAN-OCCUPIED - A CAR SPOT WITH A VAN PARKED IN IT   
016900*    UNDER THE OVERFLOW RULE (SEE PLPARKLOT.CBL BUSINESS RULE 4)  
017000*    COUNTS HERE JUST THE SAME AS A DEDICATED VAN SPOT DOES.      
017100*    THAT IS WHY THIS PARAGRAPH LOOKS UP THE VEHICLE PARKED IN    
017200*    THE SPOT INSTEAD OF JUST TESTING T-SPOT-TYPE.                
017300*---------------------------------------------------------------- 
017400 1100-COUNT-VAN-OCCUPIED.                                         
017500     MOVE ZERO TO WS-VAN-OCCUPIED-COUNT.                          
017600     PERFORM 1110-TALLY-IF-VAN-OCCUPIED                           
017700         VARYING WS-SPOT-SUB FROM 1 BY 1                          
017800         UNTIL WS-SPOT-SUB > WS-SPOT-COUNT.                       
017900 1100-EXIT.                                                       
018000     EXIT.                                                        
018100*_______________________________________________________________  
018200                                                                  
018300 1110-TALLY-IF-VAN-OCCUPIED.                                      
018400*    AN EMPTY SPOT HAS NO VEHICLE ID WORTH LOOKING UP, SO THE     
018500*    OUTER IF SKIPS THE SEARCH ENTIRELY FOR THOSE ROWS - NO       
018600*    SENSE PAYING FOR A TABLE SEARCH THAT CAN NEVER FIND          
018700*    ANYTHING VAN-SHAPED.                                         
018800     IF T-SPOT-IS-OCCUPIED (WS-SPOT-SUB)                          
018900         MOVE T-SPOT-VEHICLE-ID (WS-SPOT-SUB)                     
019000             TO WS-SEARCH-VEHICLE-ID                              
019100         PERFORM LOOK-FOR-VEHICLE-BY-ID                           
019200         IF FOUND-RECORD                                          
019300             IF T-VEHICLE-IS-VAN (WS-FOUND-VEHICLE-SUB)           
019400                 ADD 1 TO WS-VAN-OCCUPIED-COUNT.                  
019500 1110-EXIT.                                                       
019600     EXIT.                                                        
019700*_______________________________________________________________  
019800                                                                  
019900*---------------------------------------------------------------- 
020000*    1200-DECIDE-LOT-FULL - "FULL" MEANS ZERO AVAILABLE SPOTS     
020100*    LOT-WIDE, NOT ZERO OF ANY ONE SPOT-TYPE.  A LOT CAN STILL    
020200*    SHOW "FULL" HERE EVEN WITH OPEN VAN SPOTS IF EVERY CAR AND   
020300*    MOTORCYCLE SPOT IS TAKEN - THIS FLAG IS JUST A HEADLINE      
020400*    NUMBER FOR THE REPORT, NOT SOMETHING THE BATCH ENGINE ACTS   
020500*    ON DURING THE RUN.                                           
020600*---------------------------------------------------------------- 
020700 1200-DECIDE-LOT-FULL.                                            
020800     MOVE "N" TO W-LOT-IS-FULL.                                   
020900     IF WS-AVAILABLE-SPOT-COUNT EQUAL ZERO                        
021000         MOVE "Y" TO W-LOT-IS-FULL.                               
021100 1200-EXIT.                                                       
021200     EXIT.                                                        
021300*_______________________________________________________________  
021400                                                                  
021500*---------------------------------------------------------------- 
021600*    1900-PRINT-REPORT - GOES TO THE PRINTER/SYSOUT VIA DISPLAY,  
021700*    THE SAME WAY THE OLD VOUCHER REPORTS DID.  NO PRINT FILE,    
021800*    NO SPOOL CONTROL - THIS REPORT NEVER GREW BEYOND FIVE        
021900*    LINES SO A REAL FD WAS NEVER WORTH THE TROUBLE.              
022000*---------------------------------------------------------------- 
022100 1900-PRINT-REPORT.                                               
022200     MOVE WS-SPOT-COUNT           TO F-TOTAL-SPOTS.               
022300     MOVE WS-AVAILABLE-SPOT-COUNT TO F-AVAILABLE-SPOTS.           
022400     MOVE WS-OCCUPIED-SPOT-COUNT  TO F-OCCUPIED-SPOTS.            
022500     MOVE WS-VAN-OCCUPIED-COUNT   TO F-VAN-OCCUPIED-SPOTS.        
022600     DISPLAY " ".                                                 
022700     DISPLAY "PARKING LOT OCCUPANCY REPORT".                      
022800     DISPLAY "----------------------------".                      
022900     DISPLAY "TOTAL SPOTS.......... " F-TOTAL-SPOTS.              
023000     DISPLAY "AVAILABLE SPOTS....... " F-AVAILABLE-SPOTS.         
023100     DISPLAY "OCCUPIED SPOTS........ " F-OCCUPIED-SPOTS.          
023200     DISPLAY "VAN-OCCUPIED SPOTS.... " F-VAN-OCCUPIED-SPOTS.      
023300     IF LOT-IS-FULL                                               
023400         DISPLAY "LOT STATUS............ FULL"                    
023500     ELSE                                                         
023600         DISPLAY "LOT STATUS............ NOT FULL".               
023700 1900-EXIT.                                                       
023800     EXIT.                                                        
023900*_______________________________________________________________  
024000                                                                  
024100*---------------------------------------------------------------- 
024200*    THE TWO LOOK-FOR- SEARCH PARAGRAPHS AND THE TWO READ-NEXT    
024300*    PARAGRAPHS BELOW ARE THE SAME COPYBOOKS PARK-LOT-BATCH       
024400*    USES - KEEPING THEM IDENTICAL ACROSS BOTH PROGRAMS IS WHAT   
024500*    GUARANTEES THIS REPORT AND THE BATCH RUN NEVER DISAGREE ON   
024600*    WHAT "AVAILABLE", "OCCUPIED" OR "FOUND" MEANS.               
024700*---------------------------------------------------------------- 
024800 COPY "PL-LOOK-FOR-SPOT-RECORD.CBL".                              
024900 COPY "PL-LOOK-FOR-VEHICLE-RECORD.CBL".                           
025000 COPY "READ-SPOT-NEXT-RECORD.CBL".                                
025100 COPY "READ-VEHICLE-NEXT-RECORD.CBL".                             
025200*_______________________________________________________________  
