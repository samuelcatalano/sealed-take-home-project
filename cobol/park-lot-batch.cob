000100 IDENTIFICATION DIVISION.                                         
000200*                                                                 
000300*    PROGRAM.......:  PARK-LOT-BATCH                              
000400*    PURPOSE.......:  MAIN BATCH DRIVER FOR THE PARKING LOT       
000500*                      ALLOCATION SYSTEM.  READS THE LOT HEADER   
000600*                      AND THE SPOT/VEHICLE FILES INTO TABLES,    
000700*                      DRIVES THE PARK/UNPARK ENGINE FROM A QUEUE 
000800*                      OF REQUESTS, REWRITES THE SPOT AND VEHICLE 
000900*                      FILES FROM THE UPDATED TABLES, AND CALLS   
001000*                      REPORT PROGRAM.                            
001100*                                                                 
001200*    THIS MODULE REPLACES WHAT USED TO BE AN OPERATOR-DRIVEN      
001300*    MENU SYSTEM.  THERE IS NO SCREEN I-O ANYWHERE IN HERE - THE  
001400*    WHOLE RUN IS UNATTENDED, SO EVERY DECISION THIS PROGRAM      
001500*    MAKES HAS TO COME OUT OF A FILE OR A TABLE, NEVER A PROMPT.  
001600*                                                                 
001700 PROGRAM-ID.    PARK-LOT-BATCH.                                   
001800 AUTHOR.        R J LANGSTON.                                     
001900 INSTALLATION.  DATA PROCESSING DEPT.                             
002000 DATE-WRITTEN.  11/09/95.                                         
002100 DATE-COMPILED.                                                   
002200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
002300*                                                                 
002400*    CHANGE LOG                                                   
002500*    ----------                                                   
002600*    11/09/95  RJL  0431  ORIGINAL - REPLACES THE OLD AP MENU     
002700*                         PAYABLE MENU DRIVER WITH A BATCH DRIVER 
002800*                         FOR THE NEW PARKING LOT SYSTEM. NO MORE 
002900*                         OPERATOR MENU - REQUESTS NOW COME FROM  
003000*                         A QUEUE FILE BUILT BY THE FRONT OFFICE. 
003100*    02/18/96  RJL  0451  ADDED SUPPORT FOR THE VAN OVERFLOW RULE 
003200*                         (SEE PLPARKLOT.CBL FOR THE LOGIC).      
003300*    07/02/97  TWK  0479  ADDED THE REJECTED-REQUEST COUNTER TO   
003400*                         THE RUN TOTALS AFTER OPERATIONS ASKED   
003500*                         WHY REJECTS WEREN'T SHOWING ON THE LOG. 
003600*    03/02/99  RJL  0517  Y2K REVIEW - NO DATE FIELDS ANYWHERE IN 
003700*                         THIS RUN, NO CHANGE REQUIRED.           
003800*    04/11/01  DMH  0552  CHANGED THE HEADER READ TO ABORT THE    
003900*                         CLEANLY WHEN THE LOT FILE IS EMPTY -    
004000*                         USED TO FALL THROUGH WITH SPACES/ZEROS  
004100*                         AND BLOW UP THE FIRST PARK REQUEST.     
004200*    06/14/01  DMH  0561  ADDED THE ZERO-VEHICLE-ID SKIP IN       
004300*                         4100-PROCESS-ONE-REQUEST AFTER A BAD    
004400*                         EXTRACT ROW FROM THE FRONT OFFICE MADE  
004500*                         IT ALL THE WAY INTO PARK-A-VEHICLE AND  
004600*                         PARKED A "VEHICLE" NOBODY OWNS.         
004700*                                                                 
004800 ENVIRONMENT DIVISION.                                            
004900 CONFIGURATION SECTION.                                           
005000 SPECIAL-NAMES.                                                   
005100     C01 IS TOP-OF-FORM.                                          
005200 INPUT-OUTPUT SECTION.                                            
005300   FILE-CONTROL.                                                  
005400                                                                  
005500      COPY "SLLOT.CBL".                                           
005600      COPY "SLSPOT.CBL".                                          
005700      COPY "SLVEH.CBL".                                           
005800      COPY "SLREQ.CBL".                                           
005900                                                                  
006000 DATA DIVISION.                                                   
006100   FILE SECTION.                                                  
006200                                                                  
006300      COPY "FDLOT.CBL".                                           
006400      COPY "FDSPOT.CBL".                                          
006500      COPY "FDVEH.CBL".                                           
006600      COPY "FDREQ.CBL".                                           
006700                                                                  
006800   WORKING-STORAGE SECTION.                                       
006900                                                                  
007000     COPY "wscase01.cbl".                                         
007100     COPY "wstab01.cbl".                                          
007200*_______________________________________________________________  
007300                                                                  
007400 PROCEDURE DIVISION.                                              
007500                                                                  
007600*---------------------------------------------------------------- 
007700*    0000-MAIN-CONTROL IS THE WHOLE RUN, TOP TO BOTTOM - LOAD THE 
007800*    HEADER, LOAD THE TWO MASTER TABLES, WORK THE REQUEST QUEUE,  
007900*    THEN SPILL THE TABLES BACK OUT TO DISK AND HAND OFF TO THE   
008000*    REPORT PROGRAM.  IF YOU ARE LOOKING FOR THE ORDER THIS RUN   
008100*    HAPPENS IN, THIS IS THE ONLY PARAGRAPH YOU NEED TO READ.     
008200*---------------------------------------------------------------- 
008300 0000-MAIN-CONTROL.                                               
008400     PERFORM 8100-DISPLAY-RUN-BANNER.                             
008500     MOVE ZERO TO WS-REQUESTS-READ.                               
008600     MOVE ZERO TO WS-REQUESTS-PARKED.                             
008700     MOVE ZERO TO WS-REQUESTS-UNPARKED.                           
008800     MOVE ZERO TO WS-REQUESTS-REJECTED.                           
008900     MOVE ZERO TO WS-REJECT-COUNT.                                
009000     PERFORM 0100-READ-LOT-HEADER.                                
009100*    TABLES HAVE TO BE FULLY LOADED BEFORE WE TOUCH THE FIRST     
009200*    REQUEST - THE ENGINE IN PLPARKLOT.CBL SEARCHES THE SPOT      
009300*    TABLE IN MEMORY, IT NEVER GOES BACK TO THE SPOT FILE.        
009400     PERFORM 1000-LOAD-SPOT-TABLE.                                
009500     PERFORM 1100-LOAD-VEHICLE-TABLE.                             
009600     PERFORM 4000-PROCESS-ALL-REQUESTS.                           
009700*    REWRITE HAPPENS ONLY AFTER EVERY REQUEST IN THE QUEUE HAS    
009800*    BEEN WORKED - THERE IS NO INCREMENTAL WRITE-AS-YOU-GO, SO A  
009900*    RUN THAT ABENDS PARTWAY THROUGH LEAVES THE MASTER FILES      
010000*    UNTOUCHED (SAME RULE THE OLD VOUCHER-PAY RUN FOLLOWED).      
010100     PERFORM 9000-REWRITE-SPOT-FILE.                              
010200     PERFORM 9100-REWRITE-VEHICLE-FILE.                           
010300*    THE REPORT PROGRAM IS CALLED AFTER THE REWRITE, NOT BEFORE - 
010400*    IT COUNTS OCCUPANCY OFF THE FRESH SPOT-FILE AND              
010500*    VEHICLE-FILE ON DISK, NOT OFF THIS PROGRAM'S TABLES, SO THE  
010600*    TWO FILES HAVE TO BE CURRENT BY THE TIME IT RUNS.            
010700     CALL "occupancy-report".                                     
010800     STOP RUN.                                                    
010900*_______________________________________________________________  
011000                                                                  
011100*---------------------------------------------------------------- 
011200*    0100-READ-LOT-HEADER - ONE-RECORD FILE, JUST THE LOT ID AND  
011300*    CAPACITY.  DMH 0552 - IF THIS FILE IS EMPTY THE RUN HAS      
011400*    NOTHING TO WORK AGAINST, SO WE STOP HERE INSTEAD OF LETTING  
011500*    GARBAGE FLOW INTO THE FIRST PARK REQUEST.                    
011600*---------------------------------------------------------------- 
011700 0100-READ-LOT-HEADER.                                            
011800     OPEN INPUT LOT-FILE.                                         
011900     READ LOT-FILE RECORD                                         
012000         AT END                                                   
012100             DISPLAY "*** NO PARKING LOT HEADER RECORD ***"       
012200             DISPLAY "*** RUN ABORTED ***"                        
012300             CLOSE LOT-FILE                                       
012400             STOP RUN.                                            
012500     CLOSE LOT-FILE.                                              
012600 0100-EXIT.                                                       
012700     EXIT.                                                        
012800*_______________________________________________________________  
012900                                                                  
013000*---------------------------------------------------------------- 
013100*    1000-LOAD-SPOT-TABLE READS SPOT-FILE INTO T-SPOT-ID/TYPE/    
013200*    OCCUPIED/VEHICLE-ID/LOT-ID (WSTAB01.CBL) SO THE PARK/UNPARK  
013300*    ENGINE CAN SEARCH IT WITHOUT RE-READING THE FILE FOR EVERY   
013400*    REQUEST IN THE QUEUE.  ORDER OF THE TABLE MATCHES THE ORDER  
013500*    SPOT-FILE WAS WRITTEN IN, WHICH IS WHY THE VAN PASS-TWO      
013600*    LOGIC IN PLPARKLOT.CBL CAN ASSUME ADJACENT SUBSCRIPTS SIT    
013700*    NEXT TO EACH OTHER PHYSICALLY (SEE BUSINESS RULE 4).         
013800*---------------------------------------------------------------- 
013900 1000-LOAD-SPOT-TABLE.                                            
014000     MOVE ZERO TO WS-SPOT-COUNT.                                  
014100     MOVE "N" TO W-END-OF-FILE.                                   
014200     OPEN INPUT SPOT-FILE.                                        
014300     PERFORM READ-SPOT-NEXT-RECORD.                               
014400     PERFORM 1010-ADD-SPOT-TO-TABLE UNTIL END-OF-FILE.            
014500     CLOSE SPOT-FILE.                                             
014600 1000-EXIT.                                                       
014700     EXIT.                                                        
014800*_______________________________________________________________  
014900                                                                  
015000*---------------------------------------------------------------- 
015100*    1010-ADD-SPOT-TO-TABLE IS CALLED ONCE PER SPOT-FILE RECORD   
015200*    BY THE UNTIL LOOP UP IN 1000.  EACH CALL LOADS ONE ROW AND   
015300*    THEN READS AHEAD SO THE UNTIL TEST AT THE TOP OF THE LOOP    
015400*    ALWAYS SEES CURRENT DATA - NO PRIMING READ IS DONE TWICE.    
015500*---------------------------------------------------------------- 
015600 1010-ADD-SPOT-TO-TABLE.                                          
015700*    ONE MOVE PER FIELD, NOT A GROUP MOVE - SPOT-RECORD AND THE   
015800*    T-SPOT- TABLE ENTRY ARE NOT DEFINED WITH THE SAME FILLER     
015900*    LAYOUT SO A GROUP MOVE WOULD SHIFT FIELDS. RJL 0431.         
016000     ADD 1 TO WS-SPOT-COUNT.                                      
016100     MOVE SPOT-ID         TO T-SPOT-ID (WS-SPOT-COUNT).           
016200     MOVE SPOT-TYPE        TO T-SPOT-TYPE (WS-SPOT-COUNT).        
016300     MOVE SPOT-OCCUPIED    TO T-SPOT-OCCUPIED (WS-SPOT-COUNT).    
016400     MOVE SPOT-VEHICLE-ID  TO T-SPOT-VEHICLE-ID (WS-SPOT-COUNT).  
016500     MOVE SPOT-LOT-ID      TO T-SPOT-LOT-ID (WS-SPOT-COUNT).      
016600     PERFORM READ-SPOT-NEXT-RECORD.                               
016700 1010-EXIT.                                                       
016800     EXIT.                                                        
016900*_______________________________________________________________  
017000                                                                  
017100*---------------------------------------------------------------- 
017200*    1100-LOAD-VEHICLE-TABLE - SAME IDEA AS THE SPOT TABLE ABOVE  
017300*    BUT FOR VEHICLE-FILE.  T-VEHICLE-DELETED STARTS OUT "N" FOR  
017400*    EVERY ROW - IT ONLY FLIPS TO "Y" WHEN 3000-UNPARK-A-VEHICLE  
017500*    SOFT-DELETES A VEHICLE LATER IN THE RUN.                     
017600*---------------------------------------------------------------- 
017700 1100-LOAD-VEHICLE-TABLE.                                         
017800     MOVE ZERO TO WS-VEHICLE-COUNT.                               
017900     MOVE "N" TO W-END-OF-FILE.                                   
018000     OPEN INPUT VEHICLE-FILE.                                     
018100     PERFORM READ-VEHICLE-NEXT-RECORD.                            
018200     PERFORM 1110-ADD-VEHICLE-TO-TAB UNTIL END-OF-FILE.           
018300     CLOSE VEHICLE-FILE.                                          
018400 1100-EXIT.                                                       
018500     EXIT.                                                        
018600*_______________________________________________________________  
018700                                                                  
018800*---------------------------------------------------------------- 
018900*    1110-ADD-VEHICLE-TO-TAB - SAME READ-AHEAD PATTERN AS 1010    
019000*    ABOVE.  FIVE FIELDS COME OFF VEHICLE-FILE, A SIXTH (THE      
019100*    DELETED FLAG) IS MANUFACTURED HERE BECAUSE VEHICLE-FILE      
019200*    ITSELF CARRIES NO DELETE INDICATOR OF ITS OWN.               
019300*---------------------------------------------------------------- 
019400 1110-ADD-VEHICLE-TO-TAB.                                         
019500     ADD 1 TO WS-VEHICLE-COUNT.                                   
019600     MOVE VEHICLE-ID       TO T-VEHICLE-ID (WS-VEHICLE-COUNT).    
019700     MOVE VEHICLE-TYPE                                            
019800         TO T-VEHICLE-TYPE (WS-VEHICLE-COUNT).                    
019900     MOVE VEHICLE-SPOT-ID                                         
020000         TO T-VEHICLE-SPOT-ID (WS-VEHICLE-COUNT).                 
020100     MOVE VEHICLE-LICENSE                                         
020200         TO T-VEHICLE-LICENSE (WS-VEHICLE-COUNT).                 
020300*    NEWLY LOADED ROWS ARE NEVER DELETED YET - SEE THE BANNER     
020400*    ABOVE 1100.                                                  
020500     MOVE "N"                                                     
020600         TO T-VEHICLE-DELETED (WS-VEHICLE-COUNT).                 
020700     PERFORM READ-VEHICLE-NEXT-RECORD.                            
020800 1110-EXIT.                                                       
020900     EXIT.                                                        
021000*_______________________________________________________________  
021100                                                                  
021200*---------------------------------------------------------------- 
021300*    4000-PROCESS-ALL-REQUESTS DRIVES THE QUEUE ONE RECORD AT A   
021400*    TIME.  THE QUEUE IS BUILT BY THE FRONT OFFICE, NOT BY THIS   
021500*    SHOP, SO 4100 BELOW HAS TO BE ABLE TO SHRUG OFF A BAD ROW    
021600*    WITHOUT TAKING THE WHOLE RUN DOWN (BUSINESS RULE 7).         
021700*---------------------------------------------------------------- 
021800 4000-PROCESS-ALL-REQUESTS.                                       
021900     MOVE "N" TO W-END-OF-FILE.                                   
022000     OPEN INPUT PARK-REQUEST-FILE.                                
022100     PERFORM READ-REQUEST-NEXT-RECORD.                            
022200     PERFORM 4100-PROCESS-ONE-REQUEST UNTIL END-OF-FILE.          
022300     CLOSE PARK-REQUEST-FILE.                                     
022400 4000-EXIT.                                                       
022500     EXIT.                                                        
022600*_______________________________________________________________  
022700                                                                  
022800*---------------------------------------------------------------- 
022900*    4100-PROCESS-ONE-REQUEST - DMH 0561.  A REQUEST RECORD WITH  
023000*    VEHICLE ID OF ALL ZEROS SHOWS UP NOW AND THEN WHEN THE       
023100*    FRONT-OFFICE EXTRACT SKIPS A ROW.  DO NOT LET IT REACH THE   
023200*    PARK/UNPARK ENGINE - LOG IT AS A REJECT AND GO STRAIGHT TO   
023300*    THE NEXT READ.  EVERYTHING ELSE FALLS THROUGH NORMALLY.      
023400*---------------------------------------------------------------- 
023500 4100-PROCESS-ONE-REQUEST.                                        
023600     ADD 1 TO WS-REQUESTS-READ.                                   
023700     IF REQ-VEHICLE-ID EQUAL ZERO                                 
023800         MOVE "REQUEST HAS NO VEHICLE ID - RECORD SKIPPED"        
023900             TO WS-REJECT-TEXT                                    
024000         PERFORM 8000-WRITE-REJECT-LINE                           
024100         ADD 1 TO WS-REQUESTS-REJECTED                            
024200         GO TO 4100-BUMP-READ.                                    
024300*    SNAPSHOT THE REJECT COUNT BEFORE THE CALL SO WE CAN TELL     
024400*    AFTER THE FACT WHETHER PARK-A-VEHICLE OR UNPARK-A-VEHICLE    
024500*    TURNED THE REQUEST DOWN - THEY BUMP WS-REJECT-COUNT          
024600*    THEMSELVES THROUGH 8000-WRITE-REJECT-LINE, THEY DO NOT       
024700*    RETURN A CONDITION CODE. RJL 0431.                           
024800     MOVE WS-REJECT-COUNT TO WS-REJECT-COUNT-BEFORE.              
024900     IF REQ-IS-PARK                                               
025000         PERFORM 2000-PARK-A-VEHICLE THRU 2000-EXIT               
025100     ELSE                                                         
025200     IF REQ-IS-UNPARK                                             
025300         PERFORM 3000-UNPARK-A-VEHICLE THRU 3000-EXIT.            
025400     IF WS-REJECT-COUNT GREATER THAN WS-REJECT-COUNT-BEFORE       
025500         ADD 1 TO WS-REQUESTS-REJECTED                            
025600     ELSE                                                         
025700     IF REQ-IS-PARK                                               
025800         ADD 1 TO WS-REQUESTS-PARKED                              
025900     ELSE                                                         
026000         ADD 1 TO WS-REQUESTS-UNPARKED.                           
026100 4100-BUMP-READ.                                                  
026200     PERFORM READ-REQUEST-NEXT-RECORD.                            
026300 4100-EXIT.                                                       
026400     EXIT.                                                        
026500*_______________________________________________________________  
026600                                                                  
026700*---------------------------------------------------------------- 
026800*    9000/9100 SPILL THE UPDATED TABLES BACK TO DISK.  BOTH       
026900*    FILES ARE OPENED OUTPUT AND FULLY REWRITTEN - THERE IS NO    
027000*    REWRITE-IN-PLACE, SO THE ORIGINAL SPOT-FILE AND              
027100*    VEHICLE-FILE FROM THE START OF THE RUN ARE GONE ONCE THIS    
027200*    PARAGRAPH RUNS. THIS IS THE SAME PATTERN THE OLD VENDOR      
027300*    MASTER REWRITE USED.                                         
027400*---------------------------------------------------------------- 
027500 9000-REWRITE-SPOT-FILE.                                          
027600     OPEN OUTPUT SPOT-FILE.                                       
027700     PERFORM 9010-WRITE-ONE-SPOT                                  
027800         VARYING WS-SPOT-SUB FROM 1 BY 1                          
027900         UNTIL WS-SPOT-SUB > WS-SPOT-COUNT.                       
028000     CLOSE SPOT-FILE.                                             
028100 9000-EXIT.                                                       
028200     EXIT.                                                        
028300*_______________________________________________________________  
028400                                                                  
028500*---------------------------------------------------------------- 
028600*    9010-WRITE-ONE-SPOT - ONE CALL PER TABLE ROW, DRIVEN BY THE  
028700*    VARYING CLAUSE UP IN 9000.  FIELD ORDER HERE MUST MATCH      
028800*    FDSPOT.CBL EXACTLY OR THE REWRITTEN FILE COMES OUT SHIFTED.  
028900*---------------------------------------------------------------- 
029000 9010-WRITE-ONE-SPOT.                                             
029100*    EVERY SPOT ROW GOES BACK OUT, OCCUPIED OR NOT - THERE IS NO  
029200*    SOFT-DELETE ON A SPOT THE WAY THERE IS ON A VEHICLE.         
029300     MOVE T-SPOT-ID (WS-SPOT-SUB)         TO SPOT-ID.             
029400     MOVE T-SPOT-TYPE (WS-SPOT-SUB)       TO SPOT-TYPE.           
029500     MOVE T-SPOT-OCCUPIED (WS-SPOT-SUB)   TO SPOT-OCCUPIED.       
029600     MOVE T-SPOT-VEHICLE-ID (WS-SPOT-SUB) TO SPOT-VEHICLE-ID.     
029700     MOVE T-SPOT-LOT-ID (WS-SPOT-SUB)     TO SPOT-LOT-ID.         
029800     WRITE SPOT-RECORD.                                           
029900 9010-EXIT.                                                       
030000     EXIT.                                                        
030100*_______________________________________________________________  
030200                                                                  
030300 9100-REWRITE-VEHICLE-FILE.                                       
030400     OPEN OUTPUT VEHICLE-FILE.                                    
030500     PERFORM 9110-WRITE-ONE-VEHICLE                               
030600         VARYING WS-VEHICLE-SUB FROM 1 BY 1                       
030700         UNTIL WS-VEHICLE-SUB > WS-VEHICLE-COUNT.                 
030800     CLOSE VEHICLE-FILE.                                          
030900 9100-EXIT.                                                       
031000     EXIT.                                                        
031100*_______________________________________________________________  
031200                                                                  
031300 9110-WRITE-ONE-VEHICLE.                                          
031400*    A SOFT-DELETED VEHICLE (T-VEHICLE-DELETED = "Y", SET BY      
031500*    3000-UNPARK-A-VEHICLE) SIMPLY IS NOT WRITTEN BACK OUT - IT   
031600*    DROPS OUT OF VEHICLE-FILE ON THIS RUN'S REWRITE INSTEAD OF   
031700*    CARRYING A "DELETED" FLAG FORWARD FOREVER.                   
031800     IF NOT T-VEHICLE-IS-DELETED (WS-VEHICLE-SUB)                 
031900         MOVE T-VEHICLE-ID (WS-VEHICLE-SUB)                       
032000             TO VEHICLE-ID                                        
032100         MOVE T-VEHICLE-TYPE (WS-VEHICLE-SUB)                     
032200             TO VEHICLE-TYPE                                      
032300         MOVE T-VEHICLE-SPOT-ID (WS-VEHICLE-SUB)                  
032400             TO VEHICLE-SPOT-ID                                   
032500         MOVE T-VEHICLE-LICENSE (WS-VEHICLE-SUB)                  
032600             TO VEHICLE-LICENSE                                   
032700         WRITE VEHICLE-RECORD.                                    
032800 9110-EXIT.                                                       
032900     EXIT.                                                        
033000*_______________________________________________________________  
033100                                                                  
033200*---------------------------------------------------------------- 
033300*    EVERYTHING BELOW THIS LINE IS COPYBOOK CODE - THE PARK/      
033400*    UNPARK ENGINE, THE TWO TABLE-SEARCH ROUTINES, AND THE        
033500*    THREE SEQUENTIAL READ-NEXT PARAGRAPHS.  KEPT AS COPYBOOKS    
033600*    (NOT SUBPROGRAMS) SO THEY SHARE THIS PROGRAM'S               
033700*    WORKING-STORAGE TABLES DIRECTLY - NO LINKAGE SECTION, NO     
033800*    CALL/USING OVERHEAD FOR CODE THAT RUNS ONCE PER REQUEST.     
033900*---------------------------------------------------------------- 
034000 COPY "PLGENERAL.CBL".                                            
034100 COPY "PLPARKLOT.CBL".                                            
034200 COPY "PL-LOOK-FOR-SPOT-RECORD.CBL".                              
034300 COPY "PL-LOOK-FOR-VEHICLE-RECORD.CBL".                           
034400 COPY "READ-SPOT-NEXT-RECORD.CBL".                                
034500 COPY "READ-VEHICLE-NEXT-RECORD.CBL".                             
034600 COPY "READ-REQUEST-NEXT-RECORD.CBL".                             
034700*_______________________________________________________________  
