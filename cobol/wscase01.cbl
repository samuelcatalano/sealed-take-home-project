000100*    WSCASE01.CBL                                                 
000200*    WORKING-STORAGE SWITCHES AND FILE-STATUS FIELDS SHARED BY    
000300*    EVERY PROGRAM IN THE PARKING-LOT BATCH RUN.  COPIED FIRST    
000400*    INTO WORKING-STORAGE, AHEAD OF ANY PROGRAM-SPECIFIC ITEMS.   
000500*                                                                 
000600*    08/14/95  RJL  0400  ORIGINAL (CARRIED FROM THE OLD VENDOR   
000700*                         AND VOUCHER SWITCH COPYBOOK).           
000800*    11/09/95  RJL  0431  ADDED THE FOUR FILE-STATUS FIELDS.      
000900*                                                                 
001000     01  WS-SPOT-FILE-STATUS         PIC XX.                      
001100         88  WS-SPOT-FILE-OK         VALUE "00".                  
001200         88  WS-SPOT-FILE-EOF        VALUE "10".                  
001300     01  WS-VEHICLE-FILE-STATUS      PIC XX.                      
001400         88  WS-VEHICLE-FILE-OK      VALUE "00".                  
001500         88  WS-VEHICLE-FILE-EOF     VALUE "10".                  
001600     01  WS-LOT-FILE-STATUS          PIC XX.                      
001700         88  WS-LOT-FILE-OK          VALUE "00".                  
001800         88  WS-LOT-FILE-EOF         VALUE "10".                  
001900     01  WS-REQUEST-FILE-STATUS      PIC XX.                      
002000         88  WS-REQUEST-FILE-OK      VALUE "00".                  
002100         88  WS-REQUEST-FILE-EOF     VALUE "10".                  
002200     01  W-FOUND-RECORD              PIC X.                       
002300         88  FOUND-RECORD            VALUE "Y".                   
002400     01  W-END-OF-FILE               PIC X.                       
002500         88  END-OF-FILE             VALUE "Y".                   
002600     01  WS-REJECT-COUNT             PIC 9(05) COMP.              
002700     01  WS-REJECT-TEXT              PIC X(60).                   
