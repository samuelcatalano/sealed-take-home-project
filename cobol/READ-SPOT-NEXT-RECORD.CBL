000100*    READ-SPOT-NEXT-RECORD.CBL                                    
000200*    SEQUENTIAL READ-NEXT FOR SPOT-FILE, USED WHILE LOADING       
000300*    SPOT-TABLE AT THE START OF THE RUN AND AGAIN BY THE          
000400*    OCCUPANCY REPORT.                                            
000500*                                                                 
000600*    08/14/95  RJL  0400  ORIGINAL (COPIED FROM THE OLD VOUCHER   
000700*                         READ-NEXT COPYBOOK).                    
000800*                                                                 
000900 READ-SPOT-NEXT-RECORD.                                           
001000     READ SPOT-FILE RECORD                                        
001100         AT END MOVE "Y" TO W-END-OF-FILE.                        
001200 READ-SPOT-NEXT-RECORD-EXIT.                                      
001300     EXIT.                                                        
