000100*    FDREQ.CBL                                                    
000200*    FILE AND RECORD DESCRIPTION FOR THE PARK-REQUEST FILE - THE  
000300*    QUEUE OF PARK/UNPARK TRANSACTIONS FOR ONE BATCH RUN.         
000400*                                                                 
000500*    11/09/95  RJL  0431  ORIGINAL LAYOUT.                        
000600*    06/14/01  DMH  0561  ADDED THE MOTORCYCLE/CAR/VAN 88-LEVELS  
000700*                         UNDER REQ-VEHICLE-TYPE - PLPARKLOT.CBL  
000800*                         DISPATCHES ON THEM BUT THEY WERE NEVER  
000900*                         CARRIED HERE, ONLY ON VEHICLE-TYPE OVER 
001000*                         IN FDVEH.CBL.                           
001100*                                                                 
001200     FD  PARK-REQUEST-FILE                                        
001300         LABEL RECORDS ARE STANDARD.                              
001400     01  PARK-REQUEST-RECORD.                                     
001500         05  REQ-TYPE                    PIC X(06).               
001600             88  REQ-IS-PARK             VALUE "PARK".            
001700             88  REQ-IS-UNPARK           VALUE "UNPARK".          
001800         05  REQ-VEHICLE-ID              PIC 9(09).               
001900         05  REQ-VEHICLE-TYPE            PIC X(10).               
002000             88  REQ-IS-MOTORCYCLE       VALUE "MOTORCYCLE".      
002100             88  REQ-IS-CAR              VALUE "CAR".             
002200             88  REQ-IS-VAN              VALUE "VAN".             
002300         05  REQ-VEHICLE-LICENSE         PIC X(15).               
002400         05  REQ-LOT-ID                  PIC 9(09).               
002500         05  FILLER                      PIC X(15).               
