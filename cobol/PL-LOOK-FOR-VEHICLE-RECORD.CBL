000100*    PL-LOOK-FOR-VEHICLE-RECORD.CBL                               
000200*    TABLE SEARCH PARAGRAPHS FOR VEHICLE-TABLE, BY VEHICLE-ID AND 
000300*    BY LICENSE PLATE.  REPLACES THE OLD INQUIRY-BY-NUMBER AND    
000400*    INQUIRY-BY-NAME READ-BY-KEY PROGRAMS - THE VEHICLE FILE IS   
000500*    SEQUENTIAL, SO BOTH LOOK-UPS ARE A TABLE SCAN IN STORAGE.    
000600*                                                                 
000700*    11/09/95  RJL  0431  ORIGINAL - REWRITTEN FROM THE INQUIRY   
000800*                         PROGRAMS' READ-AND-DISPLAY LOGIC.       
000900*    03/02/99  RJL  0517  Y2K REVIEW - NO DATE FIELDS INVOLVED,   
001000*                         NO CHANGE REQUIRED.                     
001100*                                                                 
001200 LOOK-FOR-VEHICLE-BY-ID.                                          
001300     MOVE "N" TO W-FOUND-RECORD.                                  
001400     MOVE ZERO TO WS-FOUND-VEHICLE-SUB.                           
001500     PERFORM SCAN-VEHICLE-BY-ID                                   
001600         VARYING WS-VEHICLE-SUB FROM 1 BY 1                       
001700         UNTIL WS-VEHICLE-SUB > WS-VEHICLE-COUNT                  
001800            OR FOUND-RECORD.                                      
001900 LOOK-FOR-VEHICLE-BY-ID-EXIT.                                     
002000     EXIT.                                                        
002100*                                                                 
002200 SCAN-VEHICLE-BY-ID.                                              
002300     IF NOT T-VEHICLE-IS-DELETED (WS-VEHICLE-SUB)                 
002400        AND T-VEHICLE-ID (WS-VEHICLE-SUB)                         
002500                             EQUAL WS-SEARCH-VEHICLE-ID           
002600         MOVE "Y"           TO W-FOUND-RECORD                     
002700         MOVE WS-VEHICLE-SUB TO WS-FOUND-VEHICLE-SUB.             
002800 SCAN-VEHICLE-BY-ID-EXIT.                                         
002900     EXIT.                                                        
003000*                                                                 
003100 LOOK-FOR-VEHICLE-BY-LICENSE.                                     
003200     MOVE "N" TO W-FOUND-RECORD.                                  
003300     MOVE ZERO TO WS-FOUND-VEHICLE-SUB.                           
003400     PERFORM SCAN-VEHICLE-BY-LICENSE                              
003500         VARYING WS-VEHICLE-SUB FROM 1 BY 1                       
003600         UNTIL WS-VEHICLE-SUB > WS-VEHICLE-COUNT                  
003700            OR FOUND-RECORD.                                      
003800 LOOK-FOR-VEHICLE-BY-LICENSE-EXIT.                                
003900     EXIT.                                                        
004000*                                                                 
004100 SCAN-VEHICLE-BY-LICENSE.                                         
004200     IF NOT T-VEHICLE-IS-DELETED (WS-VEHICLE-SUB)                 
004300        AND T-VEHICLE-LICENSE (WS-VEHICLE-SUB)                    
004400                             EQUAL WS-SEARCH-LICENSE              
004500         MOVE "Y"           TO W-FOUND-RECORD                     
004600         MOVE WS-VEHICLE-SUB TO WS-FOUND-VEHICLE-SUB.             
004700 SCAN-VEHICLE-BY-LICENSE-EXIT.                                    
004800     EXIT.                                                        
