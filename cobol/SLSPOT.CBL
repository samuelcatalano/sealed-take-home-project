000100*    SLSPOT.CBL                                                   
000200*    SELECT CLAUSE FOR THE SPOT FILE (PARKING SPOT MASTER).       
000300*    COPIED INTO FILE-CONTROL BY EVERY PROGRAM THAT TOUCHES       
000400*    SPOT-FILE.                                                   
000500*                                                                 
000600*    08/14/95  RJL  0400  ORIGINAL SELECT FOR SPOT-FILE.          
000700*    03/02/99  RJL  0517  Y2K REVIEW - NO DATES ON THIS FILE.     
000800*                                                                 
000900     SELECT SPOT-FILE                                             
001000            ASSIGN TO SPOTFIL                                     
001100            ORGANIZATION IS LINE SEQUENTIAL                       
001200            ACCESS MODE IS SEQUENTIAL                             
001300            FILE STATUS IS WS-SPOT-FILE-STATUS.                   
