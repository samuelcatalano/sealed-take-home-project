000100*    SLVEH.CBL                                                    
000200*    SELECT CLAUSE FOR THE VEHICLE FILE (PARKED VEHICLE MASTER).  
000300*    COPIED INTO FILE-CONTROL BY EVERY PROGRAM THAT TOUCHES       
000400*    VEHICLE-FILE.                                                
000500*                                                                 
000600*    08/14/95  RJL  0400  ORIGINAL SELECT FOR VEHICLE-FILE.       
000700*    03/02/99  RJL  0517  Y2K REVIEW - NO DATES ON THIS FILE.     
000800*                                                                 
000900     SELECT VEHICLE-FILE                                          
001000            ASSIGN TO VEHFIL                                      
001100            ORGANIZATION IS LINE SEQUENTIAL                       
001200            ACCESS MODE IS SEQUENTIAL                             
001300            FILE STATUS IS WS-VEHICLE-FILE-STATUS.                
