000100*    WSTAB01.CBL                                                  
000200*    IN-MEMORY SPOT-TABLE AND VEHICLE-TABLE, LOADED ONCE FROM     
000300*    SPOT-FILE AND VEHICLE-FILE AT THE START OF THE RUN.  ALL     
000400*    PARK/UNPARK PROCESSING WORKS AGAINST THESE TABLES; THE FILES 
000500*    ARE REWRITTEN FROM THE TABLES AT END OF JOB.  CARRIES THE    
000600*    SEARCH-ARGUMENT AND RUNNING-COUNT FIELDS USED BY THE         
000700*    LOOK-FOR-xxxx-RECORD COPYBOOKS.                              
000800*                                                                 
000900*    11/09/95  RJL  0431  ORIGINAL - BATCH REWRITE, TABLE-BASED,  
001000*                         REPLACES THE OLD INTERACTIVE I-O VERBS. 
001100*    01/22/96  RJL  0448  ADDED T-SPOT-LOT-ID AND VEHICLE-SPOT-ID 
001200*                         LINK FIELDS TO MATCH THE FILE LAYOUTS.  
001300*    02/18/96  RJL  0451  ADDED THE PASS-TWO/VAN-SPOT SUBSCRIPT   
001400*                         FIELDS AND VAN-MULTI-SPOT SWITCH FOR    
001500*                         THE VAN OVERFLOW RULE.                  
001600*    03/02/99  RJL  0517  Y2K REVIEW - NO DATE FIELDS IN EITHER   
001700*                         TABLE, NO CHANGE REQUIRED.              
001800*                                                                 
001900 01  SPOT-TABLE-AREA.                                             
002000     05  WS-SPOT-COUNT           PIC 9(05) COMP.                  
002100     05  FILLER                  PIC X(05).                       
002200     05  SPOT-TABLE OCCURS 500 TIMES.                             
002300         10  T-SPOT-ID               PIC 9(09).                   
002400         10  T-SPOT-TYPE             PIC X(10).                   
002500             88  T-SPOT-IS-MOTORCYCLE   VALUE "MOTORCYCLE".       
002600             88  T-SPOT-IS-CAR          VALUE "CAR".              
002700             88  T-SPOT-IS-VAN          VALUE "VAN".              
002800         10  T-SPOT-OCCUPIED         PIC X(01).                   
002900             88  T-SPOT-IS-OCCUPIED     VALUE "Y".                
003000             88  T-SPOT-IS-AVAILABLE    VALUE "N".                
003100         10  T-SPOT-VEHICLE-ID       PIC 9(09).                   
003200         10  T-SPOT-LOT-ID           PIC 9(09).                   
003300         10  FILLER                  PIC X(05).                   
003400*                                                                 
003500 01  VEHICLE-TABLE-AREA.                                          
003600     05  WS-VEHICLE-COUNT         PIC 9(05) COMP.                 
003700     05  FILLER                   PIC X(05).                      
003800     05  VEHICLE-TABLE OCCURS 500 TIMES.                          
003900         10  T-VEHICLE-ID            PIC 9(09).                   
004000         10  T-VEHICLE-TYPE          PIC X(10).                   
004100             88  T-VEHICLE-IS-MOTORCYCLE VALUE "MOTORCYCLE".      
004200             88  T-VEHICLE-IS-CAR        VALUE "CAR".             
004300             88  T-VEHICLE-IS-VAN        VALUE "VAN".             
004400         10  T-VEHICLE-SPOT-ID       PIC 9(09).                   
004500         10  T-VEHICLE-LICENSE       PIC X(15).                   
004600         10  T-VEHICLE-DELETED       PIC X(01).                   
004700             88  T-VEHICLE-IS-DELETED   VALUE "Y".                
004800         10  FILLER                  PIC X(04).                   
004900*                                                                 
005000 01  WS-SPOT-SEARCH-AREA.                                         
005100     05  WS-SPOT-SUB              PIC 9(05) COMP.                 
005200     05  WS-FOUND-SPOT-SUB        PIC 9(05) COMP.                 
005300     05  WS-SEARCH-SPOT-ID        PIC 9(09).                      
005400     05  FILLER                   PIC X(05).                      
005500*                                                                 
005600 01  WS-VEHICLE-SEARCH-AREA.                                      
005700     05  WS-VEHICLE-SUB           PIC 9(05) COMP.                 
005800     05  WS-FOUND-VEHICLE-SUB     PIC 9(05) COMP.                 
005900     05  WS-SEARCH-VEHICLE-ID     PIC 9(09).                      
006000     05  WS-SEARCH-LICENSE        PIC X(15).                      
006100     05  FILLER                   PIC X(05).                      
006200*                                                                 
006300 01  WS-SPOT-COUNT-AREA.                                          
006400     05  WS-AVAILABLE-SPOT-COUNT  PIC 9(05) COMP.                 
006500     05  WS-OCCUPIED-SPOT-COUNT   PIC 9(05) COMP.                 
006600     05  WS-VAN-OCCUPIED-COUNT    PIC 9(05) COMP.                 
006700     05  FILLER                   PIC X(05).                      
006800*                                                                 
006900*    AVAIL-LIST HOLDS THE SUBSCRIPTS (INTO SPOT-TABLE) OF THE     
007000*    SPOTS THAT WERE FREE AT THE START OF THE CURRENT PARK        
007100*    REQUEST, IN FILE ORDER - THE "SNAPSHOT" THE VAN TWO-PASS     
007200*    RULE SCANS BY POSITION, PER BUSINESS RULE 3.                 
007300*                                                                 
007400 01  WS-AVAIL-LIST-AREA.                                          
007500     05  WS-AVAIL-COUNT           PIC 9(05) COMP.                 
007600     05  FILLER                   PIC X(05).                      
007700     05  AVAIL-LIST OCCURS 500 TIMES.                             
007800         10  AVAIL-SPOT-SUB          PIC 9(05) COMP.              
007900*                                                                 
008000 01  WS-PARK-WORK-AREA.                                           
008100     05  WS-AVAIL-BUILD-SUB       PIC 9(05) COMP.                 
008200     05  WS-PASS2-SUB             PIC 9(05) COMP.                 
008300     05  WS-PASS2-SUB2            PIC 9(05) COMP.                 
008400     05  WS-PASS2-SUB3            PIC 9(05) COMP.                 
008500     05  WS-VAN-SPOT-SUB-1        PIC 9(05) COMP.                 
008600     05  WS-VAN-SPOT-SUB-2        PIC 9(05) COMP.                 
008700     05  WS-VAN-SPOT-SUB-3        PIC 9(05) COMP.                 
008800     05  WS-PARKED-SPOT-SUB       PIC 9(05) COMP.                 
008900     05  WS-PARKED-SPOT-ID        PIC 9(09).                      
009000     05  W-SPOT-MATCHED           PIC X(01).                      
009100         88  SPOT-MATCHED            VALUE "Y".                   
009200     05  W-VAN-MULTI-SPOT         PIC X(01).                      
009300         88  VAN-MULTI-SPOT          VALUE "Y".                   
009400     05  FILLER                   PIC X(05).                      
009500*                                                                 
009600 01  WS-RUN-TOTALS.                                               
009700     05  WS-REQUESTS-READ         PIC 9(05) COMP.                 
009800     05  WS-REQUESTS-PARKED       PIC 9(05) COMP.                 
009900     05  WS-REQUESTS-UNPARKED     PIC 9(05) COMP.                 
010000     05  WS-REQUESTS-REJECTED     PIC 9(05) COMP.                 
010100     05  WS-REJECT-COUNT-BEFORE   PIC 9(05) COMP.                 
010200     05  FILLER                   PIC X(05).                      
