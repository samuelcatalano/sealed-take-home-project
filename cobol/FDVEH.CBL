000100*    FDVEH.CBL                                                    
000200*    FILE AND RECORD DESCRIPTION FOR THE VEHICLE FILE.  ONE       
000300*    RECORD PER VEHICLE CURRENTLY PARKED.  RECORD IS REMOVED      
000400*    (NOT REWRITTEN) WHEN THE VEHICLE UNPARKS.                    
000500*                                                                 
000600*    08/14/95  RJL  0400  ORIGINAL LAYOUT.                        
000700*    01/22/96  RJL  0448  ADDED VEHICLE-SPOT-ID (LINK TO SPOT).   
000800*    03/02/99  RJL  0517  Y2K REVIEW - NO DATES ON THIS RECORD.   
000900*                                                                 
001000     FD  VEHICLE-FILE                                             
001100         LABEL RECORDS ARE STANDARD.                              
001200     01  VEHICLE-RECORD.                                          
001300         05  VEHICLE-ID                  PIC 9(09).               
001400         05  VEHICLE-TYPE                PIC X(10).               
001500             88  VEHICLE-IS-MOTORCYCLE   VALUE "MOTORCYCLE".      
001600             88  VEHICLE-IS-CAR          VALUE "CAR".             
001700             88  VEHICLE-IS-VAN          VALUE "VAN".             
001800         05  VEHICLE-SPOT-ID             PIC 9(09).               
001900         05  VEHICLE-LICENSE             PIC X(15).               
002000         05  FILLER                      PIC X(17).               
002100*                                                                 
002200*    ALTERNATE VIEW - SPOT-THEN-VEHICLE COMPOSITE, USED WHEN      
002300*    BUILDING AUDIT/REJECT MESSAGE TEXT.                          
002400*                                                                 
002500     01  VEHICLE-RECORD-ALT REDEFINES VEHICLE-RECORD.             
002600         05  VEHICLE-ALT-KEY.                                     
002700             10  VEHICLE-ALT-SPOT-ID     PIC 9(09).               
002800             10  VEHICLE-ALT-VEH-ID      PIC 9(09).               
002900         05  FILLER                      PIC X(42).               
