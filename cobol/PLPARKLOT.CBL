000100*    PLPARKLOT.CBL                                                
000200*    CORE PARK/UNPARK ALLOCATION LOGIC.  OPERATES ENTIRELY ON     
000300*    SPOT-TABLE AND VEHICLE-TABLE IN STORAGE - NO FILE I-O IS     
000400*    DONE HERE.  REPLACES THE OLD VENDOR ADD/CHANGE/DELETE MODULE 
000500*    ENGINE; PARK-A-VEHICLE PLAYS THE ADD-MODULE ROLE AND         
000600*    UNPARK-A-VEHICLE PLAYS THE DELETE-MODULE ROLE.               
000700*                                                                 
000800*    11/09/95  RJL  0431  ORIGINAL - CONVERTED FROM INTERACTIVE   
000900*                         VENDOR MODULES TO BATCH TABLE LOGIC.    
001000*    02/18/96  RJL  0451  ADDED THE VAN TWO-PASS OVERFLOW RULE -  
001100*                         MARKETING WANTS VANS TO USE 3 CAR SPOTS 
001200*                         WHEN NO VAN SPOT IS OPEN.               
001300*    07/02/97  TWK  0479  FIXED UNPARK OF AN OVERFLOWED VAN - WAS 
001400*                         ONLY FREEING THE ONE STORED SPOT, LEFT  
001500*                         THE OTHER TWO SHOWING OCCUPIED FOREVER. 
001600*    03/02/99  RJL  0517  Y2K REVIEW - NO DATE FIELDS IN THIS     
001700*                         LOGIC, NO CHANGE REQUIRED.              
001800*    05/09/01  DMH  0552  ADDED A COMMENT TRAIL THROUGH THIS      
001900*                         MODULE AFTER THE AUDIT WROTE US UP FOR  
002000*                         "INSUFFICIENT DOCUMENTATION OF BUSINESS 
002100*                         RULES" ON THE VAN OVERFLOW LOGIC. NO    
002200*                         LOGIC CHANGED BY THIS ENTRY.            
002300*                                                                 
002400*--------------------------------------------------------------   
002500*    2000-PARK-A-VEHICLE                                          
002600*    TOP OF THE PARK SIDE.  ONE CALL PER PARK REQUEST FROM THE    
002700*    DRIVER.  BUILDS A FRESH SNAPSHOT OF WHAT'S OPEN RIGHT NOW    
002800*    (2050), THEN ROUTES ON THE REQUESTED VEHICLE TYPE - EXACTLY  
002900*    ONE OF THE THREE FIND-SPOT PARAGRAPHS RUNS PER CALL.  IF     
003000*    NONE OF THEM SET W-SPOT-MATCHED THE REQUEST IS REJECTED      
003100*    (RULE 7) - WE NEVER ABEND ON A FULL LOT.                     
003200*--------------------------------------------------------------   
003300 2000-PARK-A-VEHICLE.                                             
003400     MOVE "N" TO W-SPOT-MATCHED.                                  
003500     MOVE "N" TO W-VAN-MULTI-SPOT.                                
003600     MOVE SPACES TO WS-REJECT-TEXT.                               
003700*    SNAPSHOT FIRST, DISPATCH SECOND - THE FIND-SPOT PARAGRAPHS   
003800*    ONLY EVER LOOK AT THIS SNAPSHOT, NEVER BACK AT SPOT-TABLE    
003900*    DIRECTLY, SO A SPOT FILLED BY THIS SAME REQUEST (VAN         
004000*    MULTI-SPOT CASE) CAN'T ACCIDENTALLY GET HANDED OUT TWICE.    
004100     PERFORM 2050-BUILD-AVAILABLE-LIST.                           
004200     IF REQ-IS-MOTORCYCLE                                         
004300         PERFORM 2100-FIND-SPOT-MOTORCYCLE THRU 2100-EXIT         
004400     ELSE                                                         
004500     IF REQ-IS-CAR                                                
004600         PERFORM 2200-FIND-SPOT-CAR THRU 2200-EXIT                
004700     ELSE                                                         
004800     IF REQ-IS-VAN                                                
004900         PERFORM 2300-FIND-SPOT-VAN THRU 2300-EXIT.               
005000*    W-SPOT-MATCHED IS THE ONLY SIGNAL WE TRUST HERE - EACH       
005100*    FIND-SPOT PARAGRAPH LOADS ITS OWN REJECT TEXT WHEN IT        
005200*    COMES UP EMPTY, SO WE JUST HAVE TO FORWARD IT.               
005300     IF SPOT-MATCHED                                              
005400         PERFORM 2900-ASSIGN-VEHICLE-TO-SPOT                      
005500     ELSE                                                         
005600         PERFORM 8000-WRITE-REJECT-LINE.                          
005700 2000-EXIT.                                                       
005800     EXIT.                                                        
005900*                                                                 
006000*--------------------------------------------------------------   
006100*    2050-BUILD-AVAILABLE-LIST / 2060-ADD-IF-SPOT-AVAILABLE       
006200*    ONE PASS OVER SPOT-TABLE IN FILE ORDER, COPYING THE          
006300*    SUBSCRIPT OF EVERY OPEN SPOT INTO AVAIL-LIST.  THE VAN       
006400*    PASS-TWO LOGIC (2320/2321) DEPENDS ON THIS LIST BEING IN     
006500*    FILE ORDER SO THREE CONSECUTIVE AVAIL-LIST ENTRIES MEANS     
006600*    THREE CONSECUTIVE SPOT-IDs - SEE THE NOTE AT 2321.           
006700*--------------------------------------------------------------   
006800 2050-BUILD-AVAILABLE-LIST.                                       
006900     MOVE ZERO TO WS-AVAIL-COUNT.                                 
007000     PERFORM 2060-ADD-IF-SPOT-AVAILABLE                           
007100         VARYING WS-AVAIL-BUILD-SUB FROM 1 BY 1                   
007200         UNTIL WS-AVAIL-BUILD-SUB > WS-SPOT-COUNT.                
007300 2050-EXIT.                                                       
007400     EXIT.                                                        
007500*                                                                 
007600 2060-ADD-IF-SPOT-AVAILABLE.                                      
007700*    APPEND-ONLY - WS-AVAIL-COUNT NEVER GETS SMALLER DURING THE   
007800*    BUILD, SO THE SUBSCRIPT MATH BELOW IS SAFE.                  
007900     IF T-SPOT-IS-AVAILABLE (WS-AVAIL-BUILD-SUB)                  
008000         ADD 1 TO WS-AVAIL-COUNT                                  
008100         MOVE WS-AVAIL-BUILD-SUB                                  
008200             TO AVAIL-SPOT-SUB (WS-AVAIL-COUNT).                  
008300 2060-EXIT.                                                       
008400     EXIT.                                                        
008500*                                                                 
008600*--------------------------------------------------------------   
008700*    2100-FIND-SPOT-MOTORCYCLE                                    
008800*    RULE 1 - A MOTORCYCLE TAKES THE FIRST OPEN SPOT OF ANY       
008900*    KIND, MOTORCYCLE/CAR/VAN.  NO SCAN NEEDED - WHATEVER IS      
009000*    SITTING IN AVAIL-LIST POSITION 1 WILL DO.                    
009100*--------------------------------------------------------------   
009200 2100-FIND-SPOT-MOTORCYCLE.                                       
009300     IF WS-AVAIL-COUNT GREATER THAN ZERO                          
009400         MOVE AVAIL-SPOT-SUB (1) TO WS-PARKED-SPOT-SUB            
009500         MOVE "Y" TO W-SPOT-MATCHED                               
009600     ELSE                                                         
009700         MOVE "NO AVAILABLE SPOTS TO PARK" TO WS-REJECT-TEXT.     
009800 2100-EXIT.                                                       
009900     EXIT.                                                        
010000*                                                                 
010100*--------------------------------------------------------------   
010200*    2200-FIND-SPOT-CAR / 2210-SCAN-FOR-CAR-SPOT                  
010300*    RULE 2 - A CAR TAKES THE FIRST OPEN CAR OR VAN SPOT (A CAR   
010400*    IS ALLOWED TO SIT IN A VAN STALL, JUST NOT THE REVERSE).     
010500*    SCAN STOPS THE INSTANT SPOT-MATCHED GOES TO "Y".             
010600*--------------------------------------------------------------   
010700 2200-FIND-SPOT-CAR.                                              
010800     PERFORM 2210-SCAN-FOR-CAR-SPOT                               
010900         VARYING WS-AVAIL-BUILD-SUB FROM 1 BY 1                   
011000         UNTIL WS-AVAIL-BUILD-SUB > WS-AVAIL-COUNT                
011100            OR SPOT-MATCHED.                                      
011200     IF NOT SPOT-MATCHED                                          
011300         MOVE "THERE'S NO AVAILABLE SPOT FOR A CAR"               
011400             TO WS-REJECT-TEXT.                                   
011500 2200-EXIT.                                                       
011600     EXIT.                                                        
011700*                                                                 
011800 2210-SCAN-FOR-CAR-SPOT.                                          
011900*    ONE ENTRY PER CALL - THE VARYING CLAUSE UP IN 2200 STOPS     
012000*    THE MOMENT W-SPOT-MATCHED FLIPS, SO THIS NEVER OVERWRITES    
012100*    A GOOD MATCH WITH A LATER, WORSE ONE.                        
012200     MOVE AVAIL-SPOT-SUB (WS-AVAIL-BUILD-SUB)                     
012300         TO WS-PARKED-SPOT-SUB.                                   
012400     IF T-SPOT-IS-CAR (WS-PARKED-SPOT-SUB)                        
012500        OR T-SPOT-IS-VAN (WS-PARKED-SPOT-SUB)                     
012600         MOVE "Y" TO W-SPOT-MATCHED.                              
012700 2210-EXIT.                                                       
012800     EXIT.                                                        
012900*                                                                 
013000*--------------------------------------------------------------   
013100*    2300-FIND-SPOT-VAN                                           
013200*    RULE 3 - TWO PASSES.  PASS ONE (2310) WANTS A DEDICATED      
013300*    VAN SPOT.  IF NONE IS OPEN, PASS TWO (2320) LOOKS FOR THREE  
013400*    CONSECUTIVE OPEN CAR SPOTS AND BURNS ALL THREE ON ONE VAN -  
013500*    MARKETING'S OVERFLOW RULE FROM THE 02/18/96 CHANGE ABOVE.    
013600*    IF NEITHER PASS FINDS ANYTHING THE VAN IS REJECTED.          
013700*--------------------------------------------------------------   
013800 2300-FIND-SPOT-VAN.                                              
013900     PERFORM 2310-VAN-PASS-ONE THRU 2310-EXIT.                    
014000     IF NOT SPOT-MATCHED                                          
014100         PERFORM 2320-VAN-PASS-TWO THRU 2320-EXIT.                
014200     IF NOT SPOT-MATCHED                                          
014300         MOVE "THERE ARE NO AVAILABLE SPOTS FOR A VAN OR CAR"     
014400             TO WS-REJECT-TEXT.                                   
014500 2300-EXIT.                                                       
014600     EXIT.                                                        
014700*                                                                 
014800 2310-VAN-PASS-ONE.                                               
014900*    STRAIGHT SCAN FOR ONE OPEN VAN-TYPE SPOT - SAME SHAPE AS     
015000*    THE CAR SCAN ABOVE, JUST A NARROWER TEST.                    
015100     PERFORM 2311-SCAN-FOR-VAN-SPOT                               
015200         VARYING WS-AVAIL-BUILD-SUB FROM 1 BY 1                   
015300         UNTIL WS-AVAIL-BUILD-SUB > WS-AVAIL-COUNT                
015400            OR SPOT-MATCHED.                                      
015500 2310-EXIT.                                                       
015600     EXIT.                                                        
015700*                                                                 
015800 2311-SCAN-FOR-VAN-SPOT.                                          
015900*    NO "OR CAR" HERE LIKE THE CAR SCAN HAS - PASS ONE ONLY       
016000*    WANTS A DEDICATED VAN SPOT.  A CAR SPOT ONLY COUNTS FOR A    
016100*    VAN ONCE PASS TWO BUNDLES THREE OF THEM TOGETHER.            
016200     MOVE AVAIL-SPOT-SUB (WS-AVAIL-BUILD-SUB)                     
016300         TO WS-PARKED-SPOT-SUB.                                   
016400     IF T-SPOT-IS-VAN (WS-PARKED-SPOT-SUB)                        
016500         MOVE "Y" TO W-SPOT-MATCHED.                              
016600 2311-EXIT.                                                       
016700     EXIT.                                                        
016800*                                                                 
016900 2320-VAN-PASS-TWO.                                               
017000*    NEED AT LEAST 3 ENTRIES IN THE AVAILABLE LIST BEFORE ANY     
017100*    3-IN-A-ROW WINDOW CAN EXIST, SO SKIP THE SCAN ENTIRELY WHEN  
017200*    THE LOT DOESN'T HAVE ENOUGH OPEN SPOTS LEFT TO BOTHER.       
017300     IF WS-AVAIL-COUNT GREATER THAN 2                             
017400         PERFORM 2321-TRY-VAN-PASS-TWO-POS                        
017500             VARYING WS-PASS2-SUB FROM 1 BY 1                     
017600             UNTIL WS-PASS2-SUB > WS-AVAIL-COUNT - 2              
017700                OR SPOT-MATCHED.                                  
017800 2320-EXIT.                                                       
017900     EXIT.                                                        
018000*                                                                 
018100 2321-TRY-VAN-PASS-TWO-POS.                                       
018200*    LOOKS AT AVAIL-LIST POSITIONS WS-PASS2-SUB, +1, AND +2 AS    
018300*    ONE WINDOW.  BECAUSE AVAIL-LIST IS BUILT IN FILE ORDER AND   
018400*    SPOT-ID IS ASSIGNED 1-UP WITHIN THE LOT, THREE ADJACENT      
018500*    AVAIL-LIST ENTRIES ARE ALSO THREE ADJACENT SPOT-IDs, WHICH   
018600*    IS WHAT THE UNPARK SIDE (3100-3120) LATER ASSUMES WHEN IT    
018700*    FREES THEM BACK UP BY SPOT-ID ARITHMETIC INSTEAD OF BY       
018800*    RE-SCANNING AVAIL-LIST (WHICH NO LONGER EXISTS BY THEN).     
018900     COMPUTE WS-PASS2-SUB2 = WS-PASS2-SUB + 1.                    
019000     COMPUTE WS-PASS2-SUB3 = WS-PASS2-SUB + 2.                    
019100     MOVE AVAIL-SPOT-SUB (WS-PASS2-SUB)  TO WS-VAN-SPOT-SUB-1.    
019200     MOVE AVAIL-SPOT-SUB (WS-PASS2-SUB2) TO WS-VAN-SPOT-SUB-2.    
019300     MOVE AVAIL-SPOT-SUB (WS-PASS2-SUB3) TO WS-VAN-SPOT-SUB-3.    
019400*    TWO WAYS TO WIN THIS WINDOW: THE FIRST OF THE THREE IS       
019500*    ITSELF A LEFTOVER OPEN VAN SPOT (PASS ONE WOULD HAVE TAKEN   
019600*    IT, SO THIS ONLY FIRES WHEN PASS ONE FOUND NOTHING BUT THIS  
019700*    WINDOW HAPPENS TO HOLD ONE ANYWAY - KEPT PER THE ORIGINAL    
019800*    LOGIC EVEN THOUGH IT'S BEEN A DEAD BRANCH SINCE PASS ONE     
019900*    ALWAYS CATCHES IT FIRST), OR ALL THREE ARE OPEN CAR SPOTS.   
020000     IF (T-SPOT-IS-VAN (WS-VAN-SPOT-SUB-1)                        
020100        AND T-SPOT-IS-AVAILABLE (WS-VAN-SPOT-SUB-1))              
020200        OR (T-SPOT-IS-CAR (WS-VAN-SPOT-SUB-1)                     
020300        AND T-SPOT-IS-AVAILABLE (WS-VAN-SPOT-SUB-1)               
020400        AND T-SPOT-IS-AVAILABLE (WS-VAN-SPOT-SUB-2)               
020500        AND T-SPOT-IS-AVAILABLE (WS-VAN-SPOT-SUB-3))              
020600         MOVE "Y" TO W-SPOT-MATCHED                               
020700         MOVE "Y" TO W-VAN-MULTI-SPOT                             
020800         MOVE WS-VAN-SPOT-SUB-1 TO WS-PARKED-SPOT-SUB.            
020900 2321-EXIT.                                                       
021000     EXIT.                                                        
021100*                                                                 
021200*--------------------------------------------------------------   
021300*    2900-ASSIGN-VEHICLE-TO-SPOT / 2950-ADD-VEHICLE-TO-TABLE      
021400*    COMMON TAIL FOR ALL THREE VEHICLE TYPES ONCE A SPOT (OR,     
021500*    FOR AN OVERFLOWED VAN, THREE SPOTS) HAS BEEN PICKED.  MARKS  
021600*    THE SPOT(S) OCCUPIED IN THE TABLE AND ADDS THE VEHICLE.      
021700*--------------------------------------------------------------   
021800 2900-ASSIGN-VEHICLE-TO-SPOT.                                     
021900     MOVE "Y" TO T-SPOT-OCCUPIED (WS-PARKED-SPOT-SUB).            
022000     MOVE REQ-VEHICLE-ID                                          
022100         TO T-SPOT-VEHICLE-ID (WS-PARKED-SPOT-SUB).               
022200     MOVE T-SPOT-ID (WS-PARKED-SPOT-SUB) TO WS-PARKED-SPOT-ID.    
022300*    VAN-MULTI-SPOT ONLY COMES ON WHEN 2321 WON THE WINDOW BY     
022400*    THE 3-CAR-SPOT ROUTE - MARK THE OTHER TWO SPOTS OCCUPIED     
022500*    TOO SO THE OCCUPANCY REPORT COUNTS ALL THREE AS TAKEN.       
022600     IF VAN-MULTI-SPOT                                            
022700         MOVE "Y" TO T-SPOT-OCCUPIED (WS-VAN-SPOT-SUB-2)          
022800         MOVE REQ-VEHICLE-ID                                      
022900             TO T-SPOT-VEHICLE-ID (WS-VAN-SPOT-SUB-2)             
023000         MOVE "Y" TO T-SPOT-OCCUPIED (WS-VAN-SPOT-SUB-3)          
023100         MOVE REQ-VEHICLE-ID                                      
023200             TO T-SPOT-VEHICLE-ID (WS-VAN-SPOT-SUB-3).            
023300     PERFORM 2950-ADD-VEHICLE-TO-TABLE.                           
023400 2900-EXIT.                                                       
023500     EXIT.                                                        
023600*                                                                 
023700 2950-ADD-VEHICLE-TO-TABLE.                                       
023800*    T-VEHICLE-SPOT-ID GETS THE FIRST (LOWEST) OF THE THREE       
023900*    SPOT-IDs ON AN OVERFLOWED VAN - THAT'S THE ID THE UNPARK     
024000*    SIDE WALKS BACKWARD FROM IN 3100-FREE-VAN-SPOTS.             
024100     ADD 1 TO WS-VEHICLE-COUNT.                                   
024200     MOVE REQ-VEHICLE-ID      TO T-VEHICLE-ID (WS-VEHICLE-COUNT). 
024300     MOVE REQ-VEHICLE-TYPE                                        
024400         TO T-VEHICLE-TYPE (WS-VEHICLE-COUNT).                    
024500     MOVE WS-PARKED-SPOT-ID                                       
024600         TO T-VEHICLE-SPOT-ID (WS-VEHICLE-COUNT).                 
024700     MOVE REQ-VEHICLE-LICENSE                                     
024800         TO T-VEHICLE-LICENSE (WS-VEHICLE-COUNT).                 
024900     MOVE "N"                                                     
025000         TO T-VEHICLE-DELETED (WS-VEHICLE-COUNT).                 
025100 2950-EXIT.                                                       
025200     EXIT.                                                        
025300*                                                                 
025400*--------------------------------------------------------------   
025500*    3000-UNPARK-A-VEHICLE                                        
025600*    TOP OF THE UNPARK SIDE.  DRIVER GIVES US A LICENSE PLATE,    
025700*    NOT A VEHICLE-ID OR SPOT-ID, SO STEP ONE IS ALWAYS THE       
025800*    LICENSE LOOK-UP.  ANYTHING THAT DOESN'T RESOLVE ALL THE WAY  
025900*    THROUGH TO A REAL SPOT ENTRY IS A REJECT, NOT AN ABEND -     
026000*    SAME "NEVER ABEND ON BAD DATA" POLICY AS THE PARK SIDE.      
026100*--------------------------------------------------------------   
026200 3000-UNPARK-A-VEHICLE.                                           
026300     MOVE SPACES TO WS-REJECT-TEXT.                               
026400     MOVE REQ-VEHICLE-LICENSE TO WS-SEARCH-LICENSE.               
026500     PERFORM LOOK-FOR-VEHICLE-BY-LICENSE.                         
026600     IF NOT FOUND-RECORD                                          
026700         MOVE "COULD NOT FIND VEHICLE WITH THAT LICENSE PLATE"    
026800             TO WS-REJECT-TEXT                                    
026900         PERFORM 8000-WRITE-REJECT-LINE                           
027000     ELSE                                                         
027100*        VEHICLE FOUND - NOW CHASE ITS SPOT-ID BACK INTO          
027200*        SPOT-TABLE.  THIS SHOULD ALWAYS RESOLVE IF THE FILES     
027300*        ARE IN SYNC; THE REJECT PATH HERE IS A SAFETY NET, NOT   
027400*        SOMETHING WE EXPECT TO SEE IN A CLEAN RUN.               
027500         MOVE WS-FOUND-VEHICLE-SUB TO WS-VEHICLE-SUB              
027600         MOVE T-VEHICLE-SPOT-ID (WS-VEHICLE-SUB)                  
027700             TO WS-SEARCH-SPOT-ID                                 
027800         PERFORM LOOK-FOR-SPOT-RECORD                             
027900         IF NOT FOUND-RECORD                                      
028000             MOVE "COULD NOT FIND SPOT LINKED TO THAT VEHICLE"    
028100                 TO WS-REJECT-TEXT                                
028200             PERFORM 8000-WRITE-REJECT-LINE                       
028300         ELSE                                                     
028400             MOVE WS-FOUND-SPOT-SUB TO WS-PARKED-SPOT-SUB         
028500             PERFORM 3050-FREE-THE-SPOT THRU 3050-EXIT            
028600             PERFORM 3900-DELETE-VEHICLE-FROM-TABLE.              
028700 3000-EXIT.                                                       
028800     EXIT.                                                        
028900*    NOTE FOR THE NEXT PERSON WHO TOUCHES THIS - WS-VEHICLE-SUB   
029000*    IS LEFT POINTING AT THE VEHICLE WE JUST UNPARKED WHEN WE     
029100*    FALL INTO 3050/3900 BELOW.  DON'T CALL LOOK-FOR-VEHICLE-BY   
029200*    ANYTHING IN BETWEEN OR YOU'LL STOMP ON IT.                   
029300*                                                                 
029400*--------------------------------------------------------------   
029500*    3050-FREE-THE-SPOT                                           
029600*    SPLIT OUT ON ITS OWN (SEE THE 07/02/97 TWK ENTRY ABOVE) SO   
029700*    THIS IF/ELSE ENDS ON ITS OWN PERIOD - PUTTING THE VAN CHECK  
029800*    DIRECTLY IN 3000 LEFT THE DELETE-VEHICLE STEP HANGING OFF    
029900*    THE ELSE BRANCH AND VANS NEVER GOT REMOVED FROM THE TABLE.   
030000*--------------------------------------------------------------   
030100 3050-FREE-THE-SPOT.                                              
030200     IF T-VEHICLE-IS-VAN (WS-VEHICLE-SUB)                         
030300         PERFORM 3100-FREE-VAN-SPOTS THRU 3100-EXIT               
030400     ELSE                                                         
030500         PERFORM 3200-FREE-ONE-SPOT THRU 3200-EXIT.               
030600 3050-EXIT.                                                       
030700     EXIT.                                                        
030800*                                                                 
030900*--------------------------------------------------------------   
031000*    3100-FREE-VAN-SPOTS                                          
031100*    RULE 4 - MIRROR IMAGE OF THE PARK-SIDE OVERFLOW RULE.  IF    
031200*    THE VEHICLE'S OWN SPOT IS VAN-TYPE, IT WAS A CLEAN           
031300*    ONE-SPOT PARK AND ONLY THAT SPOT COMES FREE.  OTHERWISE IT   
031400*    WAS AN OVERFLOWED VAN SITTING ON 3 CAR SPOTS, AND ALL THREE  
031500*    (T-VEHICLE-SPOT-ID, THAT ID MINUS 1, THAT ID MINUS 2) HAVE   
031600*    TO COME FREE TOGETHER.  EACH OF THE OTHER TWO IS BROKEN OUT  
031700*    TO ITS OWN PARAGRAPH BELOW FOR THE SAME REASON AS 3050 -     
031800*    THAT WAS THE ACTUAL 07/02/97 BUG, NOT JUST THIS TOP LEVEL.   
031900*--------------------------------------------------------------   
032000 3100-FREE-VAN-SPOTS.                                             
032100     MOVE T-SPOT-ID (WS-PARKED-SPOT-SUB) TO WS-PARKED-SPOT-ID.    
032200     IF T-SPOT-IS-VAN (WS-PARKED-SPOT-SUB)                        
032300         PERFORM 3200-FREE-ONE-SPOT THRU 3200-EXIT                
032400     ELSE                                                         
032500         PERFORM 3200-FREE-ONE-SPOT THRU 3200-EXIT                
032600         PERFORM 3110-FREE-SPOT-MINUS-ONE THRU 3110-EXIT          
032700         PERFORM 3120-FREE-SPOT-MINUS-TWO THRU 3120-EXIT.         
032800 3100-EXIT.                                                       
032900     EXIT.                                                        
033000*                                                                 
033100 3110-FREE-SPOT-MINUS-ONE.                                        
033200*    IF THE ID-1 SPOT ISN'T FOUND SOMETHING IS ALREADY WRONG      
033300*    WITH THE TABLES; WE JUST LEAVE IT ALONE RATHER THAN ABEND -  
033400*    THE LOT ENDS UP SHORT ONE SPOT UNTIL SOMEONE FIXES THE DATA. 
033500     COMPUTE WS-SEARCH-SPOT-ID = WS-PARKED-SPOT-ID - 1.           
033600     PERFORM LOOK-FOR-SPOT-RECORD.                                
033700     IF FOUND-RECORD                                              
033800         MOVE WS-FOUND-SPOT-SUB TO WS-PARKED-SPOT-SUB             
033900         PERFORM 3200-FREE-ONE-SPOT.                              
034000 3110-EXIT.                                                       
034100     EXIT.                                                        
034200*                                                                 
034300 3120-FREE-SPOT-MINUS-TWO.                                        
034400*    SAME IDEA AS 3110, ONE SPOT-ID FURTHER BACK.                 
034500     COMPUTE WS-SEARCH-SPOT-ID = WS-PARKED-SPOT-ID - 2.           
034600     PERFORM LOOK-FOR-SPOT-RECORD.                                
034700     IF FOUND-RECORD                                              
034800         MOVE WS-FOUND-SPOT-SUB TO WS-PARKED-SPOT-SUB             
034900         PERFORM 3200-FREE-ONE-SPOT.                              
035000 3120-EXIT.                                                       
035100     EXIT.                                                        
035200*                                                                 
035300 3200-FREE-ONE-SPOT.                                              
035400*    THE ONE PLACE IN THE WHOLE MODULE THAT ACTUALLY FLIPS A      
035500*    SPOT BACK TO AVAILABLE - EVERYTHING ABOVE JUST FIGURES OUT   
035600*    WHICH SUBSCRIPT(S) TO HAND IT.                               
035700     MOVE "N" TO T-SPOT-OCCUPIED (WS-PARKED-SPOT-SUB).            
035800     MOVE ZERO TO T-SPOT-VEHICLE-ID (WS-PARKED-SPOT-SUB).         
035900 3200-EXIT.                                                       
036000     EXIT.                                                        
036100*                                                                 
036200 3900-DELETE-VEHICLE-FROM-TABLE.                                  
036300*    SOFT DELETE ONLY - RECORD STAYS IN VEHICLE-TABLE FOR THE     
036400*    REST OF THIS RUN BUT IS SKIPPED WHEN THE VEHICLE FILE IS     
036500*    REWRITTEN AT END OF JOB (SEE PARK-LOT-BATCH.COB, 9110).      
036600     MOVE "Y" TO T-VEHICLE-DELETED (WS-VEHICLE-SUB).              
036700 3900-EXIT.                                                       
036800     EXIT.                                                        
