000100*    PL-LOOK-FOR-SPOT-RECORD.CBL                                  
000200*    TABLE SEARCH AND COUNTING PARAGRAPHS FOR SPOT-TABLE.  THIS   
000300*    COPYBOOK REPLACES THE OLD LOOK-FOR-VENDOR-RECORD READ-BY-KEY 
000400*    LOGIC, SINCE THE SPOT FILE IS SEQUENTIAL AND THE TABLE IS    
000500*    SEARCHED IN STORAGE INSTEAD OF ON DISK.                      
000600*                                                                 
000700*    11/09/95  RJL  0431  ORIGINAL - REWRITTEN FROM VOUCHER       
000800*                         MAINTENANCE LOOK-UP LOGIC FOR TABLES.   
000900*    01/22/96  RJL  0448  ADDED THE AVAILABLE/OCCUPIED COUNTERS   
001000*                         FOR THE NEW OCCUPANCY REPORT.           
001100*                                                                 
001200 LOOK-FOR-SPOT-RECORD.                                            
001300     MOVE "N" TO W-FOUND-RECORD.                                  
001400     MOVE ZERO TO WS-FOUND-SPOT-SUB.                              
001500     PERFORM SCAN-ONE-SPOT-ENTRY                                  
001600         VARYING WS-SPOT-SUB FROM 1 BY 1                          
001700         UNTIL WS-SPOT-SUB > WS-SPOT-COUNT                        
001800            OR FOUND-RECORD.                                      
001900 LOOK-FOR-SPOT-RECORD-EXIT.                                       
002000     EXIT.                                                        
002100*                                                                 
002200 SCAN-ONE-SPOT-ENTRY.                                             
002300     IF T-SPOT-ID (WS-SPOT-SUB) EQUAL WS-SEARCH-SPOT-ID           
002400         MOVE "Y"        TO W-FOUND-RECORD                        
002500         MOVE WS-SPOT-SUB TO WS-FOUND-SPOT-SUB.                   
002600 SCAN-ONE-SPOT-ENTRY-EXIT.                                        
002700     EXIT.                                                        
002800*                                                                 
002900 COUNT-AVAILABLE-SPOTS.                                           
003000     MOVE ZERO TO WS-AVAILABLE-SPOT-COUNT.                        
003100     PERFORM TALLY-IF-SPOT-AVAILABLE                              
003200         VARYING WS-SPOT-SUB FROM 1 BY 1                          
003300         UNTIL WS-SPOT-SUB > WS-SPOT-COUNT.                       
003400 COUNT-AVAILABLE-SPOTS-EXIT.                                      
003500     EXIT.                                                        
003600*                                                                 
003700 TALLY-IF-SPOT-AVAILABLE.                                         
003800     IF T-SPOT-IS-AVAILABLE (WS-SPOT-SUB)                         
003900         ADD 1 TO WS-AVAILABLE-SPOT-COUNT.                        
004000 TALLY-IF-SPOT-AVAILABLE-EXIT.                                    
004100     EXIT.                                                        
004200*                                                                 
004300 COUNT-OCCUPIED-SPOTS.                                            
004400     MOVE ZERO TO WS-OCCUPIED-SPOT-COUNT.                         
004500     PERFORM TALLY-IF-SPOT-OCCUPIED                               
004600         VARYING WS-SPOT-SUB FROM 1 BY 1                          
004700         UNTIL WS-SPOT-SUB > WS-SPOT-COUNT.                       
004800 COUNT-OCCUPIED-SPOTS-EXIT.                                       
004900     EXIT.                                                        
005000*                                                                 
005100 TALLY-IF-SPOT-OCCUPIED.                                          
005200     IF T-SPOT-IS-OCCUPIED (WS-SPOT-SUB)                          
005300         ADD 1 TO WS-OCCUPIED-SPOT-COUNT.                         
005400 TALLY-IF-SPOT-OCCUPIED-EXIT.                                     
005500     EXIT.                                                        
