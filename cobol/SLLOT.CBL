000100*    SLLOT.CBL                                                    
000200*    SELECT CLAUSE FOR THE PARKING-LOT HEADER FILE. ONE SMALL     
000300*    CONTROL RECORD, READ ONCE AT THE TOP OF THE RUN.             
000400*                                                                 
000500*    08/14/95  RJL  0400  ORIGINAL SELECT FOR LOT-FILE.           
000600*                                                                 
000700     SELECT LOT-FILE                                              
000800            ASSIGN TO LOTFIL                                      
000900            ORGANIZATION IS LINE SEQUENTIAL                       
001000            ACCESS MODE IS SEQUENTIAL                             
001100            FILE STATUS IS WS-LOT-FILE-STATUS.                    
