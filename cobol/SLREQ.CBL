000100*    SLREQ.CBL                                                    
000200*    SELECT CLAUSE FOR THE PARK-REQUEST FILE - THE QUEUE OF       
000300*    PARK/UNPARK TRANSACTIONS THAT DRIVES ONE BATCH RUN.          
000400*                                                                 
000500*    11/09/95  RJL  0431  ORIGINAL SELECT FOR REQUEST-FILE.       
000600*                                                                 
000700     SELECT PARK-REQUEST-FILE                                     
000800            ASSIGN TO REQFIL                                      
000900            ORGANIZATION IS LINE SEQUENTIAL                       
001000            ACCESS MODE IS SEQUENTIAL                             
001100            FILE STATUS IS WS-REQUEST-FILE-STATUS.                
