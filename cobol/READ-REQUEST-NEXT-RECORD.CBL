000100*    READ-REQUEST-NEXT-RECORD.CBL                                 
000200*    SEQUENTIAL READ-NEXT FOR PARK-REQUEST-FILE, THE QUEUE OF     
000300*    PARK/UNPARK TRANSACTIONS DRIVING THE BATCH RUN.              
000400*                                                                 
000500*    11/09/95  RJL  0431  ORIGINAL (COPIED FROM THE OLD VOUCHER   
000600*                         READ-NEXT COPYBOOK).                    
000700*                                                                 
000800 READ-REQUEST-NEXT-RECORD.                                        
000900     READ PARK-REQUEST-FILE RECORD                                
001000         AT END MOVE "Y" TO W-END-OF-FILE.                        
001100 READ-REQUEST-NEXT-RECORD-EXIT.                                   
001200     EXIT.                                                        
