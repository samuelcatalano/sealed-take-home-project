000100*    PLGENERAL.CBL                                                
000200*    GENERAL-PURPOSE PARAGRAPHS COPIED INTO EVERY BATCH PROGRAM   
000300*    IN THE PARKING-LOT RUN - THE JOB BANNER AND THE REJECT-LINE  
000400*    WRITER USED WHEN A PARK OR UNPARK REQUEST CANNOT BE DONE     
000500*    (SEE BUSINESS RULE 7 - REJECTIONS ARE NOT ABENDS).           
000600*                                                                 
000700*    08/14/95  RJL  0400  ORIGINAL (CLEAR-SCREEN/JUMP-LINE, FOR   
000800*                         THE OLD INTERACTIVE MENUS).             
000900*    11/09/95  RJL  0431  REWRITTEN FOR BATCH - DROPPED THE       
001000*                         SCREEN PARAGRAPHS, ADDED THE REJECT     
001100*                         LINE WRITER BELOW.                      
001200*                                                                 
001300 8000-WRITE-REJECT-LINE.                                          
001400     ADD 1 TO WS-REJECT-COUNT.                                    
001500     DISPLAY "*** REJECTED - " WS-REJECT-TEXT.                    
001600 8000-EXIT.                                                       
001700     EXIT.                                                        
001800*                                                                 
001900 8100-DISPLAY-RUN-BANNER.                                         
002000     DISPLAY "PARKING LOT ALLOCATION BATCH - RUN STARTING".       
002100 8100-EXIT.                                                       
002200     EXIT.                                                        
