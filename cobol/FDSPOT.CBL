000100*    FDSPOT.CBL                                                   
000200*    FILE AND RECORD DESCRIPTION FOR THE SPOT FILE.  ONE RECORD   
000300*    PER PARKING SPOT.  SPOT-ID IS 1-UP WITHIN THE LOT AND IS     
000400*    THE BASIS FOR THE VAN OVERFLOW ADJACENCY RULE (ID-1, ID-2).  
000500*                                                                 
000600*    08/14/95  RJL  0400  ORIGINAL LAYOUT.                        
000700*    01/22/96  RJL  0448  ADDED SPOT-LOT-ID FOR MULTI-LOT SITES.  
000800*    03/02/99  RJL  0517  Y2K REVIEW - NO DATES ON THIS RECORD.   
000900*                                                                 
001000     FD  SPOT-FILE                                                
001100         LABEL RECORDS ARE STANDARD.                              
001200     01  SPOT-RECORD.                                             
001300         05  SPOT-ID                     PIC 9(09).               
001400         05  SPOT-TYPE                   PIC X(10).               
001500             88  SPOT-IS-MOTORCYCLE      VALUE "MOTORCYCLE".      
001600             88  SPOT-IS-CAR             VALUE "CAR".             
001700             88  SPOT-IS-VAN             VALUE "VAN".             
001800         05  SPOT-OCCUPIED               PIC X(01).               
001900             88  SPOT-IS-OCCUPIED        VALUE "Y".               
002000             88  SPOT-IS-AVAILABLE       VALUE "N".               
002100         05  SPOT-VEHICLE-ID             PIC 9(09).               
002200         05  SPOT-LOT-ID                 PIC 9(09).               
002300         05  FILLER                      PIC X(20).               
002400*                                                                 
002500*    ALTERNATE VIEW - LOT-THEN-SPOT COMPOSITE, USED WHEN          
002600*    BUILDING AUDIT/REJECT MESSAGE TEXT.                          
002700*                                                                 
002800     01  SPOT-RECORD-ALT REDEFINES SPOT-RECORD.                   
002900         05  SPOT-ALT-KEY.                                        
003000             10  SPOT-ALT-LOT-ID         PIC 9(09).               
003100             10  SPOT-ALT-SPOT-ID        PIC 9(09).               
003200         05  FILLER                      PIC X(40).               
